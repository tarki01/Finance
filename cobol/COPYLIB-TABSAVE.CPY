000100*
000200* Procedure text for the in-memory keyed store - SAVE.
000300* Caller first PERFORMs the FIND member with the username
000400* of interest in TAB-SEARCH-USERNAME and builds the row to
000500* write in W-NEW-HOLDER (01 level, same layout as TBL-HOLDER)
000600* before invoking PERFORM Z0910-TABSAVE-I THRU
000700* Z0930-TAB-SHIFT-DOWN-F.  On TAB-HOLDER-FOUND the existing
000800* row at HX is overwritten in place; on TAB-HOLDER-NOTFOUND a
000900* new row is inserted in ascending TBL-USERNAME order and
001000* HOLDER-COUNT is incremented.  This member pastes three
001100* complete paragraphs - COPY it at paragraph level, not
001200* inside another paragraph's body.  Put this file in the
001300* /COPYLIB directory.
001400*
001500* 2011-06-02 pb  Rewritten against HOLDER-TABLE - was an SQL
001600*                UPDATE/INSERT pair in the old version.
001700
001800 Z0910-TABSAVE-I.
001900     IF TAB-HOLDER-FOUND
002000         MOVE W-NEW-HOLDER TO TBL-HOLDER(HX)
002100     ELSE
002200         MOVE HOLDER-COUNT              TO TAB-INS-IDX
002300         ADD 1                          TO TAB-INS-IDX
002400*            find the insertion point - first row whose key
002500*            already sorts after the new username, or one
002600*            past the last row when the new key sorts high.
002700         PERFORM Z0920-TAB-FIND-IDX-I THRU Z0920-TAB-FIND-IDX-F
002800             VARYING TAB-SUB1 FROM 1 BY 1
002900             UNTIL TAB-SUB1 > HOLDER-COUNT
003000*            slide everything from the insertion point down
003100*            one row to open up a slot, highest key first.
003200         PERFORM Z0930-TAB-SHIFT-DOWN-I THRU Z0930-TAB-SHIFT-DOWN-F
003300             VARYING TAB-SUB2 FROM HOLDER-COUNT BY -1
003400             UNTIL TAB-SUB2 < TAB-INS-IDX
003500         MOVE W-NEW-HOLDER              TO TBL-HOLDER(TAB-INS-IDX)
003600         ADD 1                          TO HOLDER-COUNT
003700     END-IF
003800     .
003900
004000 Z0920-TAB-FIND-IDX-I.
004100     IF TBL-USERNAME(TAB-SUB1) > TAB-SEARCH-USERNAME
004200         MOVE TAB-SUB1    TO TAB-INS-IDX
004300         MOVE HOLDER-COUNT TO TAB-SUB1
004400     END-IF.
004500 Z0920-TAB-FIND-IDX-F.
004600     EXIT.
004700
004800 Z0930-TAB-SHIFT-DOWN-I.
004900     MOVE TBL-HOLDER(TAB-SUB2)      TO TBL-HOLDER(TAB-SUB2 + 1).
005000 Z0930-TAB-SHIFT-DOWN-F.
005100     EXIT.
