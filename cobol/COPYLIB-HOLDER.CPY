000100*****************************************************************
000200* COPYLIB-HOLDER.CPY
000300* Account holder master record - one per registered ledger user.
000400* Carries the user's login credentials and the two tables that
000500* hang off the account: the ledger postings (income/outcome) and
000600* the per-category budget ceilings.  Put this member in the
000700* /COPYLIB directory.  Include with 'COPY COPYLIB-HOLDER.' in
000800* either WORKING-STORAGE or LINKAGE.
000900*
001000* Maintained by Program Support - see the owning program's own
001100* change log for the history of field changes to this layout.
001200*****************************************************************
001300
001400 01  ACCOUNT-HOLDER.
001500     05  AH-USERNAME                 PIC X(30).
001600     05  AH-PASSWORD                 PIC X(30).
001700     05  AH-COUNTS.
001800         10  AH-ENTRY-COUNT          PIC 9(4).
001900         10  AH-BUDGET-COUNT         PIC 9(4).
002000     05  AH-COUNTS-R REDEFINES AH-COUNTS
002100         PIC 9(8).
002200*    AH-LEDGER-ENTRIES holds the raw postings in the order they
002300*    were entered - NOT kept sorted.  Category order is built
002400*    separately at report/grouping time (see LDGPOST).
002500     05  AH-LEDGER-ENTRIES OCCURS 500 TIMES
002600         INDEXED BY LE-IDX.
002700         10  LE-AMOUNT            PIC S9(9)V99 COMP-3.
002800         10  LE-CATEGORY          PIC X(30).
002900         10  LE-ENTRY-TYPE        PIC X(1).
003000             88  LE-INCOME-ENTRY       VALUE 'Y'.
003100             88  LE-OUTCOME-ENTRY      VALUE 'N'.
003200         10  LE-ENTRY-TS.
003300             15  LE-ENTRY-DATE         PIC 9(8).
003400             15  LE-ENTRY-TIME         PIC 9(6).
003500*        LE-ENTRY-TS-NUM gives one comparable 14-digit number
003600*        for the [TIME-FROM,TIME-TO] range filter LDGPOST's
003700*        F0100-FILTER-ENTRIES-I runs.
003800         10  LE-ENTRY-TS-NUM REDEFINES LE-ENTRY-TS
003900             PIC 9(14).
004000         10  FILLER               PIC X(5).
004100*    AH-BUDGETS is kept sorted ascending by BG-BUDGET-CATEGORY
004200*    so SEARCH ALL can find a category's ceiling directly.
004300     05  AH-BUDGETS OCCURS 100 TIMES
004400         ASCENDING KEY IS BG-BUDGET-CATEGORY
004500         INDEXED BY BG-IDX.
004600         10  BG-BUDGET-CATEGORY   PIC X(30).
004700         10  BG-BUDGET-LIMIT      PIC S9(9)V99 COMP-3.
004800         10  FILLER               PIC X(4).
004900     05  FILLER                      PIC X(10).
