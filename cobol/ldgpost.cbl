000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. LDGPOST.
000400 AUTHOR. P. BLOMQVIST.
000500 INSTALLATION. PBS.
000600 DATE-WRITTEN. 1987-09-02.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900***********************************************************
001000*
001100* Purpose: the ledger posting engine.  CALLed by LDGFILE
001200*          with a two-digit operation code the way the
001300*          prior batch mechanism this replaced used to
001400*          drive its own record nesting, except here the
001500*          three levels are holder, ledger entry and
001600*          budget.  Post an entry, total a holder's
001700*          entries, group them by category (also drives
001800*          the category/total report), evaluate budgets,
001900*          filter entries, transfer between two holders,
002000*          list the categories a holder has used, set or
002100*          remove a budget, and test a budget against any
002200*          percent-of-limit the caller wants to ask about.
002300*
002400* Change log
002500* ----------
002600* 1987-09-02 pb  003  Initial version - posting and totals
002700*                     only, carried over from the prior
002800*                     batch mechanism's record nesting.
002900* 1989-03-15 pb  011  Category grouping added for the
003000*                     month-end spending report.
003100* 1992-06-04 sa  019  Budget evaluation added - remaining,
003200*                     over-limit and exhausted all come
003300*                     back from the one paragraph now
003400*                     instead of three separate CALLs.
003500* 1995-01-27 pb  024  Filter by category and by date/time
003600*                     range added for the transaction
003700*                     history screen.
003800* 1997-08-19 sa  029  Transfer between two holders added -
003900*                     posts a matching outcome/income pair
004000*                     and checks the source balance first.
004100* 1998-12-01 pb  033  Year 2000 review - LE-ENTRY-DATE is
004200*                     already PIC 9(8) CCYYMMDD.  No
004300*                     change required.
004400* 2001-11-05 sa  039  Percent-of-limit warning added to the
004500*                     budget evaluation (80% threshold).
004600* 2009-02-17 pb  044  Re-pointed the error routine at
004700*                     LDGLOG instead of DISPLAY.
004800* 2011-09-14 pb  047  Set/remove-budget operations added - the
004900*                     budget table could only ever be primed
005000*                     off the master file or the JSON import,
005100*                     holders had no way to change one on a
005200*                     live run.  Generic percent-of-limit
005300*                     check added alongside the fixed 80%
005400*                     warning, and outcome-exceeds-income
005500*                     added to the totals output.
005600***********************************************************
005700 ENVIRONMENT DIVISION.
005800*----------------------------------------------------------
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS LDG-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
006300     UPSI-0 ON STATUS IS LDGPOST-TRACE-ON
006400         OFF STATUS IS LDGPOST-TRACE-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT OPTIONAL PRTOUT
006800         ASSIGN TO PRTOUT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000***********************************************************
007100 DATA DIVISION.
007200*----------------------------------------------------------
007300 FILE SECTION.
007400 FD  PRTOUT.
007500 01  PRT-LINE.
007600     05  PRT-CATEGORY            PIC X(30).
007700     05  PRT-SEP-1               PIC X.
007800     05  PRT-INCOME              PIC Z,ZZZ,ZZ9.99-.
007900     05  PRT-SEP-2               PIC X.
008000     05  PRT-OUTCOME             PIC Z,ZZZ,ZZ9.99-.
008100     05  FILLER                  PIC X(22).
008200***********************************************************
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------
008500*    working storage data for error routine
008600 COPY COPYLIB-Z0900-ERROR-WKSTG.
008700
008800 01  HEADLINE                PIC X(72)   VALUE ALL '-'.
008900
009000*    the result code is a flat view and a split view of the
009100*    same byte string - REDEFINES #1 of this program.
009200 01  WR-RESULT-GROUP.
009300     05  WC-RESULT-CODE          PIC X(2)  VALUE SPACE.
009400     05  WC-RESULT-TEXT          PIC X(60) VALUE SPACE.
009500 01  WR-RESULT-FLAT REDEFINES WR-RESULT-GROUP
009600     PIC X(62).
009700
009800 01  W9-SUB1                 PIC S9(4) COMP VALUE ZERO.
009900 01  W9-SUB2                 PIC S9(4) COMP VALUE ZERO.
010000 01  W9-SUB3                 PIC S9(4) COMP VALUE ZERO.
010100 01  W9-OUT-IDX              PIC S9(4) COMP VALUE ZERO.
010200 01  W9-LOW-IDX              PIC S9(4) COMP VALUE ZERO.
010300
010400 01  WN-RUN-INCOME           PIC S9(9)V99 COMP-3 VALUE ZERO.
010500 01  WN-RUN-OUTCOME          PIC S9(9)V99 COMP-3 VALUE ZERO.
010600 01  WN-RUN-NET              PIC S9(9)V99 COMP-3 VALUE ZERO.
010700 01  WN-CAT-INCOME-TOTAL     PIC S9(9)V99 COMP-3 VALUE ZERO.
010800 01  WN-CAT-OUTCOME-TOTAL    PIC S9(9)V99 COMP-3 VALUE ZERO.
010900 01  WN-CAT-RPT-INCOME       PIC S9(9)V99 COMP-3 VALUE ZERO.
011000 01  WN-CAT-RPT-OUTCOME      PIC S9(9)V99 COMP-3 VALUE ZERO.
011100 01  WN-SPENT-ON-CAT         PIC S9(9)V99 COMP-3 VALUE ZERO.
011200 01  WN-EIGHTY-PCT           PIC S9(9)V99 COMP-3 VALUE ZERO.
011300 01  WN-PCT-AMOUNT           PIC S9(9)V99 COMP-3 VALUE ZERO.
011400
011500*    flat 9-byte view of the 30-byte category name used to
011600*    shortcut the duplicate-category test below - REDEFINES
011700*    #2 of this program.
011800 01  WC-SCAN-CATEGORY        PIC X(30)   VALUE SPACE.
011900 01  WC-SCAN-CATEGORY-R REDEFINES WC-SCAN-CATEGORY.
012000     05  WC-SCAN-CATEGORY-HEAD   PIC X(9).
012100     05  FILLER                  PIC X(21).
012200
012300 01  WC-SEEN-CATEGORY-SW     PIC X(1)    VALUE 'N'.
012400     88  CATEGORY-ALREADY-SEEN     VALUE 'Y'.
012500
012600 01  WC-CAT-MATCH-SW         PIC X(1)    VALUE 'N'.
012700     88  CATEGORY-HAS-MATCHED      VALUE 'Y'.
012800
012900*    transfer work area - matching outcome/income pair.
013000 01  WR-XFER-FROM-BAL        PIC S9(9)V99 COMP-3 VALUE ZERO.
013100***********************************************************
013200 LINKAGE SECTION.
013300*----------------------------------------------------------
013400 01  LC-OPERATION             PIC X(2).
013500 01  LC-USERNAME               PIC X(30).
013600
013700*    add-entry / filter work area
013800 01  LC-ENTRY.
013900     05  LC-AMOUNT             PIC S9(9)V99 COMP-3.
014000     05  LC-CATEGORY           PIC X(30).
014100     05  LC-ENTRY-TYPE         PIC X(1).
014200
014300*    filter-entries category SET - an empty set (zero
014400*    LC-FILTER-CAT-COUNT) matches nothing, same as an
014500*    empty HOLDER-TABLE matches no username.
014600 01  LC-FILTER-CAT-COUNT       PIC S9(4) COMP.
014700 01  LC-FILTER-CAT-LIST OCCURS 50 TIMES
014800     INDEXED BY LC-FCAT-IDX.
014900     05  LC-FILTER-CATEGORY    PIC X(30).
015000 01  LC-FILTER-FROM-TS         PIC 9(14).
015100 01  LC-FILTER-TO-TS           PIC 9(14).
015200
015300*    the transfer request - COPY COPYLIB-XFER.
015400 COPY COPYLIB-XFER.
015500
015600 01  LC-RESULT-CODE            PIC X(2).
015700 01  LC-RESULT-TEXT            PIC X(60).
015800
015900*    compute-totals output
016000 01  LC-TOTAL-INCOME           PIC S9(9)V99 COMP-3.
016100 01  LC-TOTAL-OUTCOME          PIC S9(9)V99 COMP-3.
016200 01  LC-TOTAL-NET              PIC S9(9)V99 COMP-3.
016300 01  LC-OUTCOME-EXCEEDS-INC-SW PIC X(1).
016400     88  LC-OUTCOME-EXCEEDS-INCOME    VALUE 'Y'.
016500
016600*    set-budget / remove-budget / percent-threshold work
016700*    area - shared by operations 80, 81 and 82.
016800 01  LC-BUDGET-CATEGORY        PIC X(30).
016900 01  LC-BUDGET-LIMIT           PIC S9(9)V99 COMP-3.
017000 01  LC-PERCENT                PIC S9(3) COMP.
017100 01  LC-PCT-THRESHOLD-SW       PIC X(1).
017200     88  LC-PCT-THRESHOLD-MET         VALUE 'Y'.
017300
017400*    category grouping / list-categories output - income and
017500*    outcome are carried as two separate totals per
017600*    category, never summed together.
017700 01  LC-CATEGORY-COUNT         PIC S9(4) COMP.
017800 01  LC-CATEGORY-LIST OCCURS 100 TIMES
017900     INDEXED BY LC-CAT-IDX.
018000     05  LC-CAT-NAME           PIC X(30).
018100     05  LC-CAT-INCOME-TOTAL   PIC S9(9)V99 COMP-3.
018200     05  LC-CAT-OUTCOME-TOTAL  PIC S9(9)V99 COMP-3.
018300
018400*    distinct budgeted-category list - separate from
018500*    LC-CATEGORY-LIST above, which is ledger CATEGORY
018600*    values, not BUDGET-CATEGORY values.
018700 01  LC-BUDGET-CAT-COUNT       PIC S9(4) COMP.
018800 01  LC-BUDGET-CAT-NAME-LIST OCCURS 100 TIMES
018900     INDEXED BY LC-BCN-IDX.
019000     05  LC-BUDGET-CAT-NAME    PIC X(30).
019100
019200*    budget evaluation output
019300 01  LC-BUDGET-STATUS-COUNT    PIC S9(4) COMP.
019400 01  LC-BUDGET-STATUS-LIST OCCURS 100 TIMES
019500     INDEXED BY LC-BST-IDX.
019600     05  LC-BST-CATEGORY       PIC X(30).
019700     05  LC-BST-LIMIT          PIC S9(9)V99 COMP-3.
019800     05  LC-BST-SPENT          PIC S9(9)V99 COMP-3.
019900     05  LC-BST-REMAINING      PIC S9(9)V99 COMP-3.
020000     05  LC-BST-STATUS         PIC X(1).
020100         88  LC-BST-OK                VALUE '0'.
020200         88  LC-BST-NEAR-LIMIT        VALUE '1'.
020300         88  LC-BST-OVER-LIMIT        VALUE '2'.
020400         88  LC-BST-EXHAUSTED         VALUE '3'.
020500
020600*    filter-entries output
020700 01  LC-FILTERED-COUNT         PIC S9(4) COMP.
020800 01  LC-FILTERED-LIST OCCURS 500 TIMES
020900     INDEXED BY LC-FLT-IDX.
021000     05  LC-FLT-AMOUNT         PIC S9(9)V99 COMP-3.
021100     05  LC-FLT-CATEGORY       PIC X(30).
021200     05  LC-FLT-ENTRY-TYPE     PIC X(1).
021300     05  LC-FLT-ENTRY-TS       PIC 9(14).
021400
021500* Ledger holder master table - owned by the batch job step
021600* that drives us, passed down by reference the same way the
021700* prior mechanism's working tables used to travel its chain
021800* of calls.
021900 COPY COPYLIB-HOLDTAB.
022000***********************************************************
022100 PROCEDURE DIVISION USING LC-OPERATION LC-USERNAME LC-ENTRY
022200         LC-FILTER-CAT-COUNT LC-FILTER-CAT-LIST
022300         LC-FILTER-FROM-TS LC-FILTER-TO-TS
022400         TRANSFER-REQUEST LC-RESULT-CODE LC-RESULT-TEXT
022500         LC-TOTAL-INCOME LC-TOTAL-OUTCOME LC-TOTAL-NET
022600         LC-OUTCOME-EXCEEDS-INC-SW
022700         LC-CATEGORY-COUNT LC-CATEGORY-LIST
022800         LC-BUDGET-STATUS-COUNT LC-BUDGET-STATUS-LIST
022900         LC-FILTERED-COUNT LC-FILTERED-LIST
023000         LC-BUDGET-CATEGORY LC-BUDGET-LIMIT LC-PERCENT
023100         LC-PCT-THRESHOLD-SW
023200         LC-BUDGET-CAT-COUNT LC-BUDGET-CAT-NAME-LIST
023300         HOLDER-COUNT HOLDER-TABLE.
023400 0000-LDGPOST-I.
023500
023600*    current source file to error handler
023700     MOVE 'LDGPOST'            TO WC-MSG-SRCFILE
023800     MOVE SPACE                TO WC-RESULT-CODE
023900     MOVE SPACE                TO WC-RESULT-TEXT
024000
024100*    find the holder the operation applies to - transfer
024200*    (op 60) looks up its own two holders instead.
024300     IF LC-OPERATION NOT = '60'
024400         MOVE LC-USERNAME            TO TAB-SEARCH-USERNAME
024500         COPY COPYLIB-TABFIND.
024600         IF TAB-HOLDER-NOTFOUND
024700             MOVE '61'                 TO WC-RESULT-CODE
024800             MOVE 'NO SUCH HOLDER'     TO WC-RESULT-TEXT
024900             GO TO 0000-LDGPOST-F
025000         END-IF
025100     END-IF
025200
025300     EVALUATE LC-OPERATION
025400         WHEN '10'
025500             PERFORM B0100-ADD-ENTRY-I THRU B0100-ADD-ENTRY-F
025600         WHEN '20'
025700             PERFORM C0100-COMPUTE-TOTALS-I THRU C0100-COMPUTE-TOTALS-F
025800         WHEN '30'
025900             PERFORM D0100-GROUP-CATEGORY-I THRU D0100-GROUP-CATEGORY-F
026000         WHEN '40'
026100             PERFORM E0100-BUDGET-EVAL-I THRU E0100-BUDGET-EVAL-F
026200         WHEN '50'
026300             PERFORM F0100-FILTER-ENTRIES-I THRU F0100-FILTER-ENTRIES-F
026400         WHEN '60'
026500             PERFORM G0100-TRANSFER-I THRU G0100-TRANSFER-F
026600         WHEN '70'
026700             PERFORM H0100-LIST-CATEGORIES-I THRU H0100-LIST-CATEGORIES-F
026800         WHEN '80'
026900             PERFORM I0100-SET-BUDGET-I THRU I0100-SET-BUDGET-F
027000         WHEN '81'
027100             PERFORM J0100-REMOVE-BUDGET-I THRU J0100-REMOVE-BUDGET-F
027200         WHEN '82'
027300             PERFORM K0100-PCT-THRESHOLD-I THRU K0100-PCT-THRESHOLD-F
027400         WHEN OTHER
027500             MOVE '99'                TO WC-RESULT-CODE
027600             MOVE 'UNKNOWN LDGPOST OPERATION CODE' TO WC-RESULT-TEXT
027700     END-EVALUATE
027800
027900     MOVE WC-RESULT-CODE       TO LC-RESULT-CODE
028000     MOVE WC-RESULT-TEXT       TO LC-RESULT-TEXT
028100
028200     GO TO 0000-LDGPOST-F2
028300     .
028400 0000-LDGPOST-F.
028500     MOVE WC-RESULT-CODE       TO LC-RESULT-CODE
028600     MOVE WC-RESULT-TEXT       TO LC-RESULT-TEXT
028700 0000-LDGPOST-F2.
028800     EXIT PROGRAM.
028900
029000***********************************************************
029100* B0100 - add one entry to the holder's ledger.  Rejected
029200* if the table is already full (500 entries) or the
029300* category is blank.  Entries are appended in arrival
029400* order - category order is only built at grouping time.
029500 B0100-ADD-ENTRY-I.
029600
029700     IF LC-CATEGORY = SPACE
029800         MOVE '11'                 TO WC-RESULT-CODE
029900         MOVE 'CATEGORY MAY NOT BE BLANK' TO WC-RESULT-TEXT
030000         GO TO B0100-ADD-ENTRY-F
030100     END-IF
030200
030300     IF LC-AMOUNT NOT > ZERO
030400         MOVE '12'                 TO WC-RESULT-CODE
030500         MOVE 'AMOUNT MUST BE POSITIVE' TO WC-RESULT-TEXT
030600         GO TO B0100-ADD-ENTRY-F
030700     END-IF
030800
030900     IF TBL-ENTRY-COUNT(HX) NOT < 500
031000         MOVE '13'                 TO WC-RESULT-CODE
031100         MOVE 'LEDGER IS FULL FOR THIS HOLDER' TO WC-RESULT-TEXT
031200         GO TO B0100-ADD-ENTRY-F
031300     END-IF
031400
031500     ADD 1                       TO TBL-ENTRY-COUNT(HX)
031600     MOVE TBL-ENTRY-COUNT(HX)    TO W9-OUT-IDX
031700     MOVE LC-AMOUNT              TO TLE-AMOUNT(HX, W9-OUT-IDX)
031800     MOVE LC-CATEGORY            TO TLE-CATEGORY(HX, W9-OUT-IDX)
031900     MOVE LC-ENTRY-TYPE          TO TLE-ENTRY-TYPE(HX, W9-OUT-IDX)
032000     ACCEPT TLE-ENTRY-DATE(HX, W9-OUT-IDX) FROM DATE YYYYMMDD
032100     ACCEPT TLE-ENTRY-TIME(HX, W9-OUT-IDX) FROM TIME
032200
032300     MOVE '00'                   TO WC-RESULT-CODE
032400     MOVE 'ENTRY POSTED'         TO WC-RESULT-TEXT
032500     .
032600 B0100-ADD-ENTRY-F.
032700     EXIT.
032800
032900***********************************************************
033000* C0100 - compute totals.  WN-RUN-INCOME/OUTCOME/NET are
033100* plain running sums over the holder's ledger, same shape
033200* as the running totals the prior mechanism kept.  Also sets
033300* the outcome-exceeds-income flag the overdraft report watches -
033400* true the moment a holder has spent more than they brought
033500* in, across every category, not just one.
033600 C0100-COMPUTE-TOTALS-I.
033700
033800     MOVE ZERO                   TO WN-RUN-INCOME
033900     MOVE ZERO                   TO WN-RUN-OUTCOME
034000
034100     PERFORM C0110-ADD-ONE-ENTRY-I THRU C0110-ADD-ONE-ENTRY-F
034200         VARYING W9-SUB1 FROM 1 BY 1
034300         UNTIL W9-SUB1 > TBL-ENTRY-COUNT(HX)
034400
034500     COMPUTE WN-RUN-NET = WN-RUN-INCOME - WN-RUN-OUTCOME
034600
034700     MOVE WN-RUN-INCOME          TO LC-TOTAL-INCOME
034800     MOVE WN-RUN-OUTCOME         TO LC-TOTAL-OUTCOME
034900     MOVE WN-RUN-NET             TO LC-TOTAL-NET
035000
035100     IF WN-RUN-OUTCOME > WN-RUN-INCOME
035200         SET LC-OUTCOME-EXCEEDS-INCOME TO TRUE
035300     ELSE
035400         MOVE 'N'                  TO LC-OUTCOME-EXCEEDS-INC-SW
035500     END-IF
035600
035700     MOVE '00'                   TO WC-RESULT-CODE
035800     MOVE 'TOTALS COMPUTED'      TO WC-RESULT-TEXT
035900     .
036000 C0100-COMPUTE-TOTALS-F.
036100     EXIT.
036200
036300 C0110-ADD-ONE-ENTRY-I.
036400     IF TLE-INCOME-ENTRY(HX, W9-SUB1)
036500         ADD TLE-AMOUNT(HX, W9-SUB1) TO WN-RUN-INCOME
036600     ELSE
036700         ADD TLE-AMOUNT(HX, W9-SUB1) TO WN-RUN-OUTCOME
036800     END-IF.
036900 C0110-ADD-ONE-ENTRY-F.
037000     EXIT.
037100
037200***********************************************************
037300* D0100 - group the holder's entries by category, ascending
037400* collating order - a control break built by hand, the
037500* ledger not being sorted by category to begin with.  Builds
037600* LC-CATEGORY-LIST and drives D0200's control-break report.
037700 D0100-GROUP-CATEGORY-I.
037800
037900     MOVE ZERO                   TO LC-CATEGORY-COUNT
038000
038100*    outer pass walks the categories in ascending order by
038200*    finding, each time round, the lowest not-yet-listed
038300*    category name still present on the ledger, one pass
038400*    of the table per category - slow on paper, fine for
038500*    the handful of categories one holder runs.
038600     MOVE SPACE                  TO WC-SCAN-CATEGORY
038700     MOVE 'N'                    TO WC-SEEN-CATEGORY-SW
038800     PERFORM D0110-NEXT-CATEGORY-I THRU D0110-NEXT-CATEGORY-F
038900         UNTIL CATEGORY-ALREADY-SEEN
039000
039100     PERFORM D0200-CATEGORY-REPORT-I THRU D0200-CATEGORY-REPORT-F
039200
039300     MOVE '00'                   TO WC-RESULT-CODE
039400     MOVE 'CATEGORIES GROUPED'   TO WC-RESULT-TEXT
039500     .
039600 D0100-GROUP-CATEGORY-F.
039700     EXIT.
039800
039900*    find the lowest category strictly greater than
040000*    WC-SCAN-CATEGORY and total it up; W9-LOW-IDX stays
040100*    zero if nothing higher remains, which ends the scan.
040200 D0110-NEXT-CATEGORY-I.
040300
040400     MOVE ZERO                   TO W9-LOW-IDX
040500     PERFORM D0120-LOWER-CHECK-I THRU D0120-LOWER-CHECK-F
040600         VARYING W9-SUB1 FROM 1 BY 1
040700         UNTIL W9-SUB1 > TBL-ENTRY-COUNT(HX)
040800
040900     IF W9-LOW-IDX = ZERO
041000         SET CATEGORY-ALREADY-SEEN TO TRUE
041100         GO TO D0110-NEXT-CATEGORY-F
041200     END-IF
041300
041400     MOVE TLE-CATEGORY(HX, W9-LOW-IDX) TO WC-SCAN-CATEGORY
041500     MOVE ZERO                   TO WN-CAT-INCOME-TOTAL
041600     MOVE ZERO                   TO WN-CAT-OUTCOME-TOTAL
041700     PERFORM D0130-SUM-CATEGORY-I THRU D0130-SUM-CATEGORY-F
041800         VARYING W9-SUB1 FROM 1 BY 1
041900         UNTIL W9-SUB1 > TBL-ENTRY-COUNT(HX)
042000
042100     ADD 1                       TO LC-CATEGORY-COUNT
042200     MOVE LC-CATEGORY-COUNT      TO W9-OUT-IDX
042300     MOVE WC-SCAN-CATEGORY       TO LC-CAT-NAME(W9-OUT-IDX)
042400     MOVE WN-CAT-INCOME-TOTAL    TO LC-CAT-INCOME-TOTAL(W9-OUT-IDX)
042500     MOVE WN-CAT-OUTCOME-TOTAL   TO LC-CAT-OUTCOME-TOTAL(W9-OUT-IDX)
042600     .
042700 D0110-NEXT-CATEGORY-F.
042800     EXIT.
042900
043000 D0120-LOWER-CHECK-I.
043100     IF TLE-CATEGORY(HX, W9-SUB1) > WC-SCAN-CATEGORY
043200         IF W9-LOW-IDX = ZERO
043300             MOVE W9-SUB1 TO W9-LOW-IDX
043400         ELSE
043500             IF TLE-CATEGORY(HX, W9-SUB1) < TLE-CATEGORY(HX, W9-LOW-IDX)
043600                 MOVE W9-SUB1 TO W9-LOW-IDX
043700             END-IF
043800         END-IF
043900     END-IF.
044000 D0120-LOWER-CHECK-F.
044100     EXIT.
044200
044300*    income and outcome entries under the same category are
044400*    kept as two separate running totals - never added
044500*    together - so the report below can print both.
044600 D0130-SUM-CATEGORY-I.
044700     IF TLE-CATEGORY(HX, W9-SUB1) = WC-SCAN-CATEGORY
044800         IF TLE-INCOME-ENTRY(HX, W9-SUB1)
044900             ADD TLE-AMOUNT(HX, W9-SUB1) TO WN-CAT-INCOME-TOTAL
045000         ELSE
045100             ADD TLE-AMOUNT(HX, W9-SUB1) TO WN-CAT-OUTCOME-TOTAL
045200         END-IF
045300     END-IF.
045400 D0130-SUM-CATEGORY-F.
045500     EXIT.
045600
045700***********************************************************
045800* D0200 - income-by-category and outcome-by-category report,
045900* one line per category in the ascending order D0100 built,
046000* with a grand total line - same control-break shape as the
046100* prior mechanism's footer totals, just two money columns
046200* wide instead of one.
046300 D0200-CATEGORY-REPORT-I.
046400
046500     OPEN OUTPUT PRTOUT
046600     MOVE ZERO                   TO WN-CAT-RPT-INCOME
046700     MOVE ZERO                   TO WN-CAT-RPT-OUTCOME
046800
046900     PERFORM D0210-PRINT-ONE-CAT-I THRU D0210-PRINT-ONE-CAT-F
047000         VARYING W9-SUB1 FROM 1 BY 1
047100         UNTIL W9-SUB1 > LC-CATEGORY-COUNT
047200
047300     MOVE SPACE                  TO PRT-LINE
047400     MOVE 'GRAND TOTAL'          TO PRT-CATEGORY
047500     MOVE WN-CAT-RPT-INCOME      TO PRT-INCOME
047600     MOVE WN-CAT-RPT-OUTCOME     TO PRT-OUTCOME
047700     WRITE PRT-LINE
047800
047900     CLOSE PRTOUT
048000     .
048100 D0200-CATEGORY-REPORT-F.
048200     EXIT.
048300
048400 D0210-PRINT-ONE-CAT-I.
048500     MOVE SPACE                      TO PRT-LINE
048600     MOVE LC-CAT-NAME(W9-SUB1)       TO PRT-CATEGORY
048700     MOVE LC-CAT-INCOME-TOTAL(W9-SUB1)  TO PRT-INCOME
048800     MOVE LC-CAT-OUTCOME-TOTAL(W9-SUB1) TO PRT-OUTCOME
048900     WRITE PRT-LINE
049000     ADD LC-CAT-INCOME-TOTAL(W9-SUB1)   TO WN-CAT-RPT-INCOME
049100     ADD LC-CAT-OUTCOME-TOTAL(W9-SUB1)  TO WN-CAT-RPT-OUTCOME.
049200 D0210-PRINT-ONE-CAT-F.
049300     EXIT.
049400
049500***********************************************************
049600* E0100 - budget evaluation.  For every budget the holder
049700* has set, total what has actually been spent against that
049800* category (outcome entries only) and classify the result:
049900* OK, 80%-or-more of the limit used (near-limit warning),
050000* over the limit, or the limit fully exhausted (spent =
050100* or exceeds the limit is OVER; this shop also flags the
050200* exact-limit case as EXHAUSTED so the operator can tell the
050300* two apart on the printout).  The 80% figure here is fixed -
050400* K0100 below is the one to CALL if the holder wants to ask
050500* about some other percent-of-limit.
050600 E0100-BUDGET-EVAL-I.
050700
050800     MOVE ZERO                   TO LC-BUDGET-STATUS-COUNT
050900
051000     PERFORM E0110-EVAL-ONE-BUDGET-I THRU E0110-EVAL-ONE-BUDGET-F
051100         VARYING W9-SUB1 FROM 1 BY 1
051200         UNTIL W9-SUB1 > TBL-BUDGET-COUNT(HX)
051300
051400     MOVE '00'                   TO WC-RESULT-CODE
051500     MOVE 'BUDGETS EVALUATED'    TO WC-RESULT-TEXT
051600     .
051700 E0100-BUDGET-EVAL-F.
051800     EXIT.
051900
052000 E0110-EVAL-ONE-BUDGET-I.
052100
052200     MOVE ZERO                   TO WN-SPENT-ON-CAT
052300     PERFORM E0120-SUM-OUTCOME-I THRU E0120-SUM-OUTCOME-F
052400         VARYING W9-SUB2 FROM 1 BY 1
052500         UNTIL W9-SUB2 > TBL-ENTRY-COUNT(HX)
052600
052700     ADD 1                       TO LC-BUDGET-STATUS-COUNT
052800     MOVE LC-BUDGET-STATUS-COUNT TO W9-OUT-IDX
052900     MOVE TBG-CATEGORY(HX, W9-SUB1)  TO LC-BST-CATEGORY(W9-OUT-IDX)
053000     MOVE TBG-LIMIT(HX, W9-SUB1)     TO LC-BST-LIMIT(W9-OUT-IDX)
053100     MOVE WN-SPENT-ON-CAT            TO LC-BST-SPENT(W9-OUT-IDX)
053200     COMPUTE LC-BST-REMAINING(W9-OUT-IDX) =
053300         TBG-LIMIT(HX, W9-SUB1) - WN-SPENT-ON-CAT
053400
053500     COMPUTE WN-EIGHTY-PCT =
053600         TBG-LIMIT(HX, W9-SUB1) * 0.8
053700
053800     IF WN-SPENT-ON-CAT = TBG-LIMIT(HX, W9-SUB1)
053900         SET LC-BST-EXHAUSTED(W9-OUT-IDX) TO TRUE
054000     ELSE
054100         IF WN-SPENT-ON-CAT > TBG-LIMIT(HX, W9-SUB1)
054200             SET LC-BST-OVER-LIMIT(W9-OUT-IDX) TO TRUE
054300         ELSE
054400             IF WN-SPENT-ON-CAT > WN-EIGHTY-PCT
054500                 SET LC-BST-NEAR-LIMIT(W9-OUT-IDX) TO TRUE
054600             ELSE
054700                 SET LC-BST-OK(W9-OUT-IDX) TO TRUE
054800             END-IF
054900         END-IF
055000     END-IF
055100     .
055200 E0110-EVAL-ONE-BUDGET-F.
055300     EXIT.
055400
055500 E0120-SUM-OUTCOME-I.
055600     IF TLE-OUTCOME-ENTRY(HX, W9-SUB2) AND
055700         TLE-CATEGORY(HX, W9-SUB2) = TBG-CATEGORY(HX, W9-SUB1)
055800         ADD TLE-AMOUNT(HX, W9-SUB2) TO WN-SPENT-ON-CAT
055900     END-IF.
056000 E0120-SUM-OUTCOME-F.
056100     EXIT.
056200
056300***********************************************************
056400* F0100 - filter entries.  CATEGORY must be in the caller's
056500* LC-FILTER-CAT-LIST set - an empty set is not "all
056600* categories", it is no categories, so LC-FILTERED-COUNT
056700* comes back zero.  A zero LC-FILTER-FROM-TS/LC-FILTER-TO-TS
056800* means that timestamp bound is not applied.  An empty
056900* ledger, or nothing matching, comes back as a zero
057000* LC-FILTERED-COUNT - never an error.
057100 F0100-FILTER-ENTRIES-I.
057200
057300     MOVE ZERO                   TO LC-FILTERED-COUNT
057400
057500     PERFORM F0110-TEST-ONE-ENTRY-I THRU F0110-TEST-ONE-ENTRY-F
057600         VARYING W9-SUB1 FROM 1 BY 1
057700         UNTIL W9-SUB1 > TBL-ENTRY-COUNT(HX)
057800
057900     MOVE '00'                   TO WC-RESULT-CODE
058000     MOVE 'ENTRIES FILTERED'     TO WC-RESULT-TEXT
058100     .
058200 F0100-FILTER-ENTRIES-F.
058300     EXIT.
058400
058500 F0110-TEST-ONE-ENTRY-I.
058600
058700     MOVE 'N'                    TO WC-CAT-MATCH-SW
058800     PERFORM F0120-MATCH-CATEGORY-I THRU F0120-MATCH-CATEGORY-F
058900         VARYING W9-SUB3 FROM 1 BY 1
059000         UNTIL W9-SUB3 > LC-FILTER-CAT-COUNT
059100             OR CATEGORY-HAS-MATCHED
059200
059300     IF NOT CATEGORY-HAS-MATCHED
059400         GO TO F0110-TEST-ONE-ENTRY-F
059500     END-IF
059600
059700     IF LC-FILTER-FROM-TS NOT = ZERO
059800         IF TLE-ENTRY-TS-NUM(HX, W9-SUB1) < LC-FILTER-FROM-TS
059900             GO TO F0110-TEST-ONE-ENTRY-F
060000         END-IF
060100     END-IF
060200
060300     IF LC-FILTER-TO-TS NOT = ZERO
060400         IF TLE-ENTRY-TS-NUM(HX, W9-SUB1) > LC-FILTER-TO-TS
060500             GO TO F0110-TEST-ONE-ENTRY-F
060600         END-IF
060700     END-IF
060800
060900     ADD 1                       TO LC-FILTERED-COUNT
061000     MOVE LC-FILTERED-COUNT      TO W9-OUT-IDX
061100     MOVE TLE-AMOUNT(HX, W9-SUB1)     TO LC-FLT-AMOUNT(W9-OUT-IDX)
061200     MOVE TLE-CATEGORY(HX, W9-SUB1)   TO LC-FLT-CATEGORY(W9-OUT-IDX)
061300     MOVE TLE-ENTRY-TYPE(HX, W9-SUB1) TO LC-FLT-ENTRY-TYPE(W9-OUT-IDX)
061400     MOVE TLE-ENTRY-TS-NUM(HX, W9-SUB1)
061500         TO LC-FLT-ENTRY-TS(W9-OUT-IDX)
061600     .
061700 F0110-TEST-ONE-ENTRY-F.
061800     EXIT.
061900
062000*    true if the entry's category is the W9-SUB3'th member
062100*    of the caller's filter set; loop above stops as soon
062200*    as this goes true, same early-out as Z0920-TAB-FIND-
062300*    IDX-I uses once TAB-HOLDER-FOUND.
062400 F0120-MATCH-CATEGORY-I.
062500     IF TLE-CATEGORY(HX, W9-SUB1) = LC-FILTER-CATEGORY(W9-SUB3)
062600         SET CATEGORY-HAS-MATCHED TO TRUE
062700     END-IF.
062800 F0120-MATCH-CATEGORY-F.
062900     EXIT.
063000
063100***********************************************************
063200* G0100 - transfer between two holders.  No self-transfer,
063300* amount must be positive, and the source holder must have
063400* enough net balance to cover it.  Posts a matching outcome
063500* entry on the source and income entry on the destination -
063600* the same matched-pair posting shape the prior mechanism
063700* used for two-sided postings.  A blank XFER-DESC defaults
063800* to 'Перевод пользователю <TO-USERNAME>', same default
063900* text the prior on-line version used.
064000 G0100-TRANSFER-I.
064100
064200     IF XFER-FROM-USERNAME = XFER-TO-USERNAME
064300         MOVE '71'                 TO WC-RESULT-CODE
064400         MOVE 'CANNOT TRANSFER TO THE SAME HOLDER' TO WC-RESULT-TEXT
064500         GO TO G0100-TRANSFER-F
064600     END-IF
064700
064800     IF XFER-AMOUNT NOT > ZERO
064900         MOVE '72'                 TO WC-RESULT-CODE
065000         MOVE 'TRANSFER AMOUNT MUST BE POSITIVE' TO WC-RESULT-TEXT
065100         GO TO G0100-TRANSFER-F
065200     END-IF
065300
065400     IF XFER-DESC = SPACE
065500         STRING 'Перевод пользователю ' DELIMITED BY SIZE
065600             XFER-TO-USERNAME DELIMITED BY SPACE
065700             INTO XFER-DESC
065800         END-STRING
065900         SET XFER-DESC-WAS-BLANK TO TRUE
066000     END-IF
066100
066200     MOVE XFER-FROM-USERNAME     TO TAB-SEARCH-USERNAME
066300     COPY COPYLIB-TABFIND.
066400     IF TAB-HOLDER-NOTFOUND
066500         MOVE '61'                 TO WC-RESULT-CODE
066600         MOVE 'NO SUCH FROM-HOLDER' TO WC-RESULT-TEXT
066700         GO TO G0100-TRANSFER-F
066800     END-IF
066900
067000     PERFORM C0100-COMPUTE-TOTALS-I THRU C0100-COMPUTE-TOTALS-F
067100     MOVE WN-RUN-NET              TO WR-XFER-FROM-BAL
067200
067300     IF WR-XFER-FROM-BAL < XFER-AMOUNT
067400         MOVE '73'                 TO WC-RESULT-CODE
067500         MOVE 'INSUFFICIENT BALANCE FOR TRANSFER' TO WC-RESULT-TEXT
067600         GO TO G0100-TRANSFER-F
067700     END-IF
067800
067900     MOVE XFER-TO-USERNAME       TO TAB-SEARCH-USERNAME
068000     COPY COPYLIB-TABFIND.
068100     IF TAB-HOLDER-NOTFOUND
068200         MOVE '62'                 TO WC-RESULT-CODE
068300         MOVE 'NO SUCH TO-HOLDER'  TO WC-RESULT-TEXT
068400         GO TO G0100-TRANSFER-F
068500     END-IF
068600
068700*    post the outcome leg on the source holder
068800     MOVE XFER-FROM-USERNAME     TO TAB-SEARCH-USERNAME
068900     COPY COPYLIB-TABFIND.
069000     MOVE XFER-AMOUNT            TO LC-AMOUNT
069100     MOVE XFER-DESC(1:30)        TO LC-CATEGORY
069200     MOVE 'N'                    TO LC-ENTRY-TYPE
069300     PERFORM B0100-ADD-ENTRY-I THRU B0100-ADD-ENTRY-F
069400
069500*    post the income leg on the destination holder - its
069600*    category is always 'Перевод от <FROM-USERNAME>',
069700*    never the (possibly caller-supplied) XFER-DESC used
069800*    on the outcome leg above.
069900     MOVE SPACE                  TO WC-SCAN-CATEGORY
070000     STRING 'Перевод от ' DELIMITED BY SIZE
070100         XFER-FROM-USERNAME DELIMITED BY SPACE
070200         INTO WC-SCAN-CATEGORY
070300     END-STRING
070400
070500     MOVE XFER-TO-USERNAME       TO TAB-SEARCH-USERNAME
070600     COPY COPYLIB-TABFIND.
070700     MOVE XFER-AMOUNT            TO LC-AMOUNT
070800     MOVE WC-SCAN-CATEGORY       TO LC-CATEGORY
070900     MOVE 'Y'                    TO LC-ENTRY-TYPE
071000     PERFORM B0100-ADD-ENTRY-I THRU B0100-ADD-ENTRY-F
071100
071200     MOVE '00'                   TO WC-RESULT-CODE
071300     MOVE 'TRANSFER POSTED'      TO WC-RESULT-TEXT
071400     .
071500 G0100-TRANSFER-F.
071600     EXIT.
071700
071800***********************************************************
071900* H0100 - list categories, two distinct lists: the categories
072000* a holder has posted entries under (reuses D0100's grouping
072100* walk and just ignores the totals it also builds), and the
072200* categories the holder currently has a budget ceiling set
072300* for.  The two lists are not the same thing - a category can
072400* appear on the ledger with no budget, or be budgeted with
072500* nothing posted against it yet.
072600 H0100-LIST-CATEGORIES-I.
072700
072800     PERFORM D0100-GROUP-CATEGORY-I THRU D0100-GROUP-CATEGORY-F
072900     PERFORM H0110-LIST-BUDGET-CATS-I THRU H0110-LIST-BUDGET-CATS-F
073000
073100     MOVE '00'                   TO WC-RESULT-CODE
073200     MOVE 'CATEGORIES LISTED'    TO WC-RESULT-TEXT
073300     .
073400 H0100-LIST-CATEGORIES-F.
073500     EXIT.
073600
073700*    TBL-BUDGETS is already kept ascending by TBG-CATEGORY
073800*    with one row per category (I0100-SET-BUDGET-I overwrites
073900*    rather than duplicates), so this is a straight copy-out -
074000*    no dedup scan needed, unlike D0100's ledger-category
074100*    walk above.
074200 H0110-LIST-BUDGET-CATS-I.
074300
074400     MOVE ZERO                   TO LC-BUDGET-CAT-COUNT
074500     PERFORM H0120-COPY-ONE-CAT-I THRU H0120-COPY-ONE-CAT-F
074600         VARYING W9-SUB1 FROM 1 BY 1
074700         UNTIL W9-SUB1 > TBL-BUDGET-COUNT(HX)
074800     .
074900 H0110-LIST-BUDGET-CATS-F.
075000     EXIT.
075100
075200 H0120-COPY-ONE-CAT-I.
075300     ADD 1                       TO LC-BUDGET-CAT-COUNT
075400     MOVE LC-BUDGET-CAT-COUNT    TO W9-OUT-IDX
075500     MOVE TBG-CATEGORY(HX, W9-SUB1)
075600         TO LC-BUDGET-CAT-NAME(W9-OUT-IDX).
075700 H0120-COPY-ONE-CAT-F.
075800     EXIT.
075900
076000***********************************************************
076100* I0100 - set a budget.  An existing row for the category is
076200* simply overwritten with the new limit; a new category gets
076300* a sorted insert into TBL-BUDGETS, same ascending-key shift-
076400* down shape as Z0920/Z0930 in COPYLIB-TABSAVE use for the
076500* holder table itself, just one level deeper and scoped to
076600* the one holder already found by 0000-LDGPOST-I.
076700 I0100-SET-BUDGET-I.
076800
076900     IF LC-BUDGET-CATEGORY = SPACE
077000         MOVE '15'                 TO WC-RESULT-CODE
077100         MOVE 'BUDGET CATEGORY MAY NOT BE BLANK' TO WC-RESULT-TEXT
077200         GO TO I0100-SET-BUDGET-F
077300     END-IF
077400
077500     IF LC-BUDGET-LIMIT < ZERO
077600         MOVE '16'                 TO WC-RESULT-CODE
077700         MOVE 'BUDGET LIMIT MAY NOT BE NEGATIVE' TO WC-RESULT-TEXT
077800         GO TO I0100-SET-BUDGET-F
077900     END-IF
078000
078100     MOVE ZERO                   TO TAB-INS-IDX
078200     PERFORM I0110-FIND-EXISTING-I THRU I0110-FIND-EXISTING-F
078300         VARYING W9-SUB1 FROM 1 BY 1
078400         UNTIL W9-SUB1 > TBL-BUDGET-COUNT(HX)
078500
078600     IF TAB-INS-IDX NOT = ZERO
078700         MOVE LC-BUDGET-LIMIT        TO TBG-LIMIT(HX, TAB-INS-IDX)
078800         MOVE '00'                   TO WC-RESULT-CODE
078900         MOVE 'BUDGET UPDATED'       TO WC-RESULT-TEXT
079000         GO TO I0100-SET-BUDGET-F
079100     END-IF
079200
079300     IF TBL-BUDGET-COUNT(HX) NOT < 100
079400         MOVE '17'                 TO WC-RESULT-CODE
079500         MOVE 'BUDGET TABLE IS FULL FOR THIS HOLDER' TO WC-RESULT-TEXT
079600         GO TO I0100-SET-BUDGET-F
079700     END-IF
079800
079900     MOVE TBL-BUDGET-COUNT(HX)   TO TAB-INS-IDX
080000     ADD 1                       TO TAB-INS-IDX
080100     PERFORM I0120-FIND-INSERT-I THRU I0120-FIND-INSERT-F
080200         VARYING W9-SUB1 FROM 1 BY 1
080300         UNTIL W9-SUB1 > TBL-BUDGET-COUNT(HX)
080400     PERFORM I0130-SHIFT-DOWN-I THRU I0130-SHIFT-DOWN-F
080500         VARYING W9-SUB2 FROM TBL-BUDGET-COUNT(HX) BY -1
080600         UNTIL W9-SUB2 < TAB-INS-IDX
080700
080800     MOVE LC-BUDGET-CATEGORY     TO TBG-CATEGORY(HX, TAB-INS-IDX)
080900     MOVE LC-BUDGET-LIMIT        TO TBG-LIMIT(HX, TAB-INS-IDX)
081000     ADD 1                       TO TBL-BUDGET-COUNT(HX)
081100
081200     MOVE '00'                   TO WC-RESULT-CODE
081300     MOVE 'BUDGET SET'           TO WC-RESULT-TEXT
081400     .
081500 I0100-SET-BUDGET-F.
081600     EXIT.
081700
081800 I0110-FIND-EXISTING-I.
081900     IF TBG-CATEGORY(HX, W9-SUB1) = LC-BUDGET-CATEGORY
082000         MOVE W9-SUB1              TO TAB-INS-IDX
082100     END-IF.
082200 I0110-FIND-EXISTING-F.
082300     EXIT.
082400
082500*    TAB-INS-IDX was primed to one past the last row above;
082600*    the first budget that already sorts after the new
082700*    category wins the insertion point and the loop is
082800*    short-circuited by jumping W9-SUB1 past the bound.
082900 I0120-FIND-INSERT-I.
083000     IF TBG-CATEGORY(HX, W9-SUB1) > LC-BUDGET-CATEGORY
083100         MOVE W9-SUB1              TO TAB-INS-IDX
083200         MOVE TBL-BUDGET-COUNT(HX) TO W9-SUB1
083300     END-IF.
083400 I0120-FIND-INSERT-F.
083500     EXIT.
083600
083700 I0130-SHIFT-DOWN-I.
083800     MOVE TBG-CATEGORY(HX, W9-SUB2)   TO TBG-CATEGORY(HX, W9-SUB2 + 1)
083900     MOVE TBG-LIMIT(HX, W9-SUB2)      TO TBG-LIMIT(HX, W9-SUB2 + 1).
084000 I0130-SHIFT-DOWN-F.
084100     EXIT.
084200
084300***********************************************************
084400* J0100 - remove a budget.  Rejected, not a silent no-op, if
084500* the category is not currently budgeted for this holder -
084600* find-then-shift-up, same shape as I0100's insert above but
084700* running the other way; the find has to happen here rather
084800* than in a separate member, since there is no TABFIND
084900* equivalent for the nested budget table.
085000 J0100-REMOVE-BUDGET-I.
085100
085200     MOVE ZERO                   TO TAB-INS-IDX
085300     PERFORM J0110-FIND-BUDGET-I THRU J0110-FIND-BUDGET-F
085400         VARYING W9-SUB1 FROM 1 BY 1
085500         UNTIL W9-SUB1 > TBL-BUDGET-COUNT(HX)
085600
085700     IF TAB-INS-IDX = ZERO
085800         MOVE '18'                 TO WC-RESULT-CODE
085900         MOVE 'CATEGORY IS NOT CURRENTLY BUDGETED' TO WC-RESULT-TEXT
086000         GO TO J0100-REMOVE-BUDGET-F
086100     END-IF
086200
086300     PERFORM J0120-SHIFT-UP-I THRU J0120-SHIFT-UP-F
086400         VARYING W9-SUB2 FROM TAB-INS-IDX BY 1
086500         UNTIL W9-SUB2 >= TBL-BUDGET-COUNT(HX)
086600     SUBTRACT 1                  FROM TBL-BUDGET-COUNT(HX)
086700
086800     MOVE '00'                   TO WC-RESULT-CODE
086900     MOVE 'BUDGET REMOVED'       TO WC-RESULT-TEXT
087000     .
087100 J0100-REMOVE-BUDGET-F.
087200     EXIT.
087300
087400 J0110-FIND-BUDGET-I.
087500     IF TBG-CATEGORY(HX, W9-SUB1) = LC-BUDGET-CATEGORY
087600         MOVE W9-SUB1              TO TAB-INS-IDX
087700     END-IF.
087800 J0110-FIND-BUDGET-F.
087900     EXIT.
088000
088100 J0120-SHIFT-UP-I.
088200     MOVE TBG-CATEGORY(HX, W9-SUB2 + 1) TO TBG-CATEGORY(HX, W9-SUB2)
088300     MOVE TBG-LIMIT(HX, W9-SUB2 + 1)    TO TBG-LIMIT(HX, W9-SUB2).
088400 J0120-SHIFT-UP-F.
088500     EXIT.
088600
088700***********************************************************
088800* K0100 - percent-threshold check.  Given any percent the
088900* caller wants (LC-PERCENT), flags true once spent-in-
089000* category reaches that percent of the budget limit - a
089100* zero limit can never trip it, there being nothing to be
089200* a percentage of.  Same rejection as J0100 if the category
089300* is not currently budgeted.
089400 K0100-PCT-THRESHOLD-I.
089500
089600     MOVE 'N'                    TO LC-PCT-THRESHOLD-SW
089700
089800     MOVE ZERO                   TO TAB-INS-IDX
089900     PERFORM K0110-FIND-BUDGET-I THRU K0110-FIND-BUDGET-F
090000         VARYING W9-SUB1 FROM 1 BY 1
090100         UNTIL W9-SUB1 > TBL-BUDGET-COUNT(HX)
090200
090300     IF TAB-INS-IDX = ZERO
090400         MOVE '18'                 TO WC-RESULT-CODE
090500         MOVE 'CATEGORY IS NOT CURRENTLY BUDGETED' TO WC-RESULT-TEXT
090600         GO TO K0100-PCT-THRESHOLD-F
090700     END-IF
090800
090900     IF TBG-LIMIT(HX, TAB-INS-IDX) = ZERO
091000         MOVE '00'                 TO WC-RESULT-CODE
091100         MOVE 'PERCENT THRESHOLD EVALUATED' TO WC-RESULT-TEXT
091200         GO TO K0100-PCT-THRESHOLD-F
091300     END-IF
091400
091500     MOVE ZERO                   TO WN-SPENT-ON-CAT
091600     PERFORM K0120-SUM-OUTCOME-I THRU K0120-SUM-OUTCOME-F
091700         VARYING W9-SUB2 FROM 1 BY 1
091800         UNTIL W9-SUB2 > TBL-ENTRY-COUNT(HX)
091900
092000     COMPUTE WN-PCT-AMOUNT =
092100         (TBG-LIMIT(HX, TAB-INS-IDX) * LC-PERCENT) / 100
092200
092300     IF WN-SPENT-ON-CAT NOT < WN-PCT-AMOUNT
092400         SET LC-PCT-THRESHOLD-MET TO TRUE
092500     END-IF
092600
092700     MOVE '00'                   TO WC-RESULT-CODE
092800     MOVE 'PERCENT THRESHOLD EVALUATED' TO WC-RESULT-TEXT
092900     .
093000 K0100-PCT-THRESHOLD-F.
093100     EXIT.
093200
093300 K0110-FIND-BUDGET-I.
093400     IF TBG-CATEGORY(HX, W9-SUB1) = LC-BUDGET-CATEGORY
093500         MOVE W9-SUB1              TO TAB-INS-IDX
093600     END-IF.
093700 K0110-FIND-BUDGET-F.
093800     EXIT.
093900
094000 K0120-SUM-OUTCOME-I.
094100     IF TLE-OUTCOME-ENTRY(HX, W9-SUB2) AND
094200         TLE-CATEGORY(HX, W9-SUB2) = LC-BUDGET-CATEGORY
094300         ADD TLE-AMOUNT(HX, W9-SUB2) TO WN-SPENT-ON-CAT
094400     END-IF.
094500 K0120-SUM-OUTCOME-F.
094600     EXIT.
094700
094800***********************************************************
094900 Z0900-ERROR-ROUTINE.
095000
095100     COPY COPYLIB-Z0900-ERROR-ROUTINE.
095200     .
