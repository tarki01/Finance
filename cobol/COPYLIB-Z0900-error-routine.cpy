000100*
000200* Procedure text for the shared error routine.  Put this file
000300* in the /COPYLIB directory and paste into the paragraph body
000400* with 'COPY Z0900-error-routine.' (no leading dot, no period
000500* needed in the member - the paragraph supplies its own).
000600*
000700* 2009-02-17 pb  File-status version - wc-msg-fstatus replaces
000800*                the old status-code field from the prior
000900*                lookup mechanism.
001000
001100     MOVE SPACE               TO wc-log-text
001200     STRING wr-program-error-message DELIMITED BY SIZE
001300         INTO wc-log-text
001400     END-STRING
001500     CALL 'LDGLOG' USING wc-log-text
001600     DISPLAY wc-log-text
