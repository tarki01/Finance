000100*
000200* Working storage data structure for the ledger error routine
000300* Put this file in the /COPYLIB directory.
000400*
000500* Include with: 'COPY Z0900-error-wkstg.' in WS.
000600*
000700* 2009-02-17 pb  Lifted off the old status-code version for use
000800*                against FILE STATUS instead of the prior
000900*                lookup mechanism - master file is plain
001000*                sequential now.
001100
001200 01  wc-log-text             PIC X(80)     VALUE SPACE.
001300 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001400 01  wr-error-handler.
001500     05 wr-program-error-message.
001600         10 FILLER           PIC X(8)  VALUE 'FSTATUS:'.
001700         10 wc-msg-fstatus   PIC X(2)  VALUE SPACE.
001800         10 FILLER           PIC X(1)  VALUE '|'.
001900         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
002000         10 FILLER           PIC X(1)  VALUE '|'.
002100         10 wc-msg-para      PIC X(30) VALUE SPACE.
002200         10 FILLER           PIC X(1)  VALUE '|'.
002300         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
002400     05 wr-usage-error-message.
002500         10 FILLER           PIC X(9)  VALUE 'REJECTED:'.
002600         10 wc-msg-reason    PIC X(40) VALUE SPACE.
002700         10 FILLER           PIC X(1)  VALUE '|'.
002800         10 wc-msg-key       PIC X(30) VALUE SPACE.
