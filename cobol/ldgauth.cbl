000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. LDGAUTH.
000400 AUTHOR. S. ANDERSSON.
000500 INSTALLATION. PBS.
000600 DATE-WRITTEN. 1986-02-14.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900***********************************************************
001000*
001100* Purpose: holder sign-up and sign-on for the ledger job.
001200*          CALLed by LDGFILE with a two-digit operation
001300*          code the way the old service menu used to be
001400*          CALLed with lc-accept - validate credentials,
001500*          register a new holder, log an existing one on,
001600*          log in or register in one shot, and log off.
001700*          The holder table itself lives in the caller's
001800*          WORKING-STORAGE and is passed down by reference,
001900*          same as we used to pass the working tables
002000*          around the prior mechanism's subprograms.
002100*
002200* Change log
002300* ----------
002400* 1986-02-14 sa  002  Initial version - confirm-id-number
002500*                     pattern lifted off the prior
002600*                     sign-on mechanism's own lookup.
002700* 1988-05-09 sa  009  Added the register path - menu option
002800*                     62 only updated, never inserted.
002900* 1990-10-22 bk  015  Password compare was truncating to
003000*                     an old carried-over 40-byte field
003100*                     width.  Widened to 30.
003200* 1993-01-11 sa  021  Combined login-or-register operation
003300*                     added for the overnight batch feed -
003400*                     it no longer has to know up front
003500*                     whether a holder already exists.
003600* 1996-07-30 bk  028  Blank-password holders rejected on
003700*                     register; they were getting through
003800*                     and then nobody could log in.
003900* 1998-12-01 sa  033  Year 2000 review - no date fields in
004000*                     this program.  No change required.
004100* 2001-03-19 bk  037  Logout operation added - clears the
004200*                     result area only, holder table is
004300*                     untouched; session is the caller's
004400*                     problem, not ours.
004500* 2009-02-17 sa  041  Re-pointed the error routine at
004600*                     LDGLOG instead of DISPLAY.
004700* 2011-09-14 bk  043  Minimum-length check added to
004800*                     credentials validation - a 1-byte
004900*                     username was getting registered and
005000*                     nobody could address it on a report.
005100***********************************************************
005200 ENVIRONMENT DIVISION.
005300*----------------------------------------------------------
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS LDG-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
005800     UPSI-0 ON STATUS IS LDGAUTH-TRACE-ON
005900         OFF STATUS IS LDGAUTH-TRACE-OFF.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200***********************************************************
006300 DATA DIVISION.
006400*----------------------------------------------------------
006500 FILE SECTION.
006600***********************************************************
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------
006900*    working storage data for error routine
007000 COPY COPYLIB-Z0900-ERROR-WKSTG.
007100
007200 01  AUTH-SWITCHES.
007300     05  IS-DUPLICATE-SWITCH     PIC X(1) VALUE 'N'.
007400         88  IS-DUPLICATE-HOLDER       VALUE 'Y'.
007500     05  IS-BAD-CREDS-SWITCH     PIC X(1) VALUE 'N'.
007600         88  CREDS-ARE-BAD             VALUE 'Y'.
007700
007800 01  W9-USERNAME-LEN             PIC S9(4) COMP VALUE ZERO.
007900 01  W9-PASSWORD-LEN             PIC S9(4) COMP VALUE ZERO.
008000
008100*    the result code is a flat view and a split view of the
008200*    same byte string - REDEFINES #1 of this program.
008300 01  WR-RESULT-GROUP.
008400     05  WC-RESULT-CODE          PIC X(2)  VALUE SPACE.
008500     05  WC-RESULT-TEXT          PIC X(60) VALUE SPACE.
008600 01  WR-RESULT-FLAT REDEFINES WR-RESULT-GROUP
008700     PIC X(62).
008800
008900 01  HEADLINE                PIC X(72)   VALUE ALL '-'.
009000***********************************************************
009100 LINKAGE SECTION.
009200*----------------------------------------------------------
009300 01  LC-OPERATION             PIC X(2).
009400 01  LC-CREDENTIALS.
009500     05  LC-USERNAME          PIC X(30).
009600     05  LC-PASSWORD          PIC X(30).
009700 01  LC-RESULT-CODE           PIC X(2).
009800 01  LC-RESULT-TEXT           PIC X(60).
009900* Ledger holder master table - owned by the batch job step
010000* that drives us, passed down by reference the same way the
010100* prior mechanism's working tables used to travel its chain
010200* of calls.
010300 COPY COPYLIB-HOLDTAB.
010400***********************************************************
010500 PROCEDURE DIVISION USING LC-OPERATION LC-CREDENTIALS
010600         LC-RESULT-CODE LC-RESULT-TEXT
010700         HOLDER-COUNT HOLDER-TABLE.
010800 0000-LDGAUTH-I.
010900
011000*    current source file to error handler
011100     MOVE 'LDGAUTH'            TO WC-MSG-SRCFILE
011200     MOVE SPACE                TO WC-RESULT-CODE
011300     MOVE SPACE                TO WC-RESULT-TEXT
011400
011500     EVALUATE LC-OPERATION
011600         WHEN '10'
011700             PERFORM B0100-VALIDATE-CREDS-I THRU B0100-VALIDATE-CREDS-F
011800         WHEN '20'
011900             PERFORM C0100-REGISTER-I THRU C0100-REGISTER-F
012000         WHEN '30'
012100             PERFORM D0100-LOGIN-I THRU D0100-LOGIN-F
012200         WHEN '40'
012300             PERFORM E0100-COMBINED-I THRU E0100-COMBINED-F
012400         WHEN '50'
012500             PERFORM F0100-LOGOUT-I THRU F0100-LOGOUT-F
012600         WHEN OTHER
012700             MOVE '99'                TO WC-RESULT-CODE
012800             MOVE 'UNKNOWN LDGAUTH OPERATION CODE' TO WC-RESULT-TEXT
012900     END-EVALUATE
013000
013100     MOVE WC-RESULT-CODE       TO LC-RESULT-CODE
013200     MOVE WC-RESULT-TEXT       TO LC-RESULT-TEXT
013300
013400     GO TO 0000-LDGAUTH-F
013500     .
013600 0000-LDGAUTH-F.
013700     EXIT PROGRAM.
013800
013900***********************************************************
014000* B0100 - validate credentials.  A username/password pair
014100* is acceptable for register/login if both fields are
014200* present (not all spaces), neither one runs past the
014300* 30-byte field it lives in, and each one meets the shop's
014400* minimum length - username at least 3 bytes, password at
014500* least 4, trailing blanks not counted.  Same confirm-
014600* before-act shape as the old M0190 id-number check.
014700 B0100-VALIDATE-CREDS-I.
014800
014900     SET CREDS-ARE-BAD           TO TRUE
015000     INSPECT LC-USERNAME TALLYING W9-USERNAME-LEN
015100         FOR CHARACTERS BEFORE INITIAL SPACE
015200     INSPECT LC-PASSWORD TALLYING W9-PASSWORD-LEN
015300         FOR CHARACTERS BEFORE INITIAL SPACE
015400
015500     IF W9-USERNAME-LEN = ZERO OR W9-PASSWORD-LEN = ZERO
015600         MOVE '10'                 TO WC-RESULT-CODE
015700         MOVE 'USERNAME OR PASSWORD IS BLANK'
015800                 TO WC-RESULT-TEXT
015900         GO TO B0100-VALIDATE-CREDS-F
016000     END-IF
016100
016200     IF W9-USERNAME-LEN < 3
016300         MOVE '11'                 TO WC-RESULT-CODE
016400         MOVE 'USERNAME IS SHORTER THAN 3 BYTES'
016500                 TO WC-RESULT-TEXT
016600         GO TO B0100-VALIDATE-CREDS-F
016700     END-IF
016800
016900     IF W9-PASSWORD-LEN < 4
017000         MOVE '12'                 TO WC-RESULT-CODE
017100         MOVE 'PASSWORD IS SHORTER THAN 4 BYTES'
017200                 TO WC-RESULT-TEXT
017300         GO TO B0100-VALIDATE-CREDS-F
017400     END-IF
017500
017600     SET CREDS-ARE-BAD TO FALSE
017700     MOVE '00'                   TO WC-RESULT-CODE
017800     MOVE 'CREDENTIALS OK'       TO WC-RESULT-TEXT
017900     .
018000 B0100-VALIDATE-CREDS-F.
018100     EXIT.
018200
018300***********************************************************
018400* C0100 - register a new holder.  Rejected if the username
018500* is already on the table (no overwrite through register -
018600* that is what LDGFILE's import path is for) or if the
018700* credentials themselves do not pass B0100.
018800 C0100-REGISTER-I.
018900
019000     PERFORM B0100-VALIDATE-CREDS-I THRU B0100-VALIDATE-CREDS-F
019100     IF CREDS-ARE-BAD
019200         GO TO C0100-REGISTER-F
019300     END-IF
019400
019500     MOVE LC-USERNAME            TO TAB-SEARCH-USERNAME
019600     COPY COPYLIB-TABFIND.
019700
019800     IF TAB-HOLDER-FOUND
019900         MOVE '21'                 TO WC-RESULT-CODE
020000         MOVE 'USERNAME ALREADY REGISTERED'
020100             TO WC-RESULT-TEXT
020200         GO TO C0100-REGISTER-F
020300     END-IF
020400
020500     MOVE SPACE                  TO W-NEW-HOLDER
020600     MOVE LC-USERNAME            TO WNH-USERNAME
020700     MOVE LC-PASSWORD            TO WNH-PASSWORD
020800     MOVE ZERO                   TO WNH-ENTRY-COUNT WNH-BUDGET-COUNT
020900     PERFORM Z0910-TABSAVE-I THRU Z0930-TAB-SHIFT-DOWN-F
021000
021100     MOVE '00'                   TO WC-RESULT-CODE
021200     MOVE 'HOLDER REGISTERED'    TO WC-RESULT-TEXT
021300     .
021400 C0100-REGISTER-F.
021500     EXIT.
021600
021700***********************************************************
021800* D0100 - log an existing holder on.  Username must be on
021900* file and the password supplied must match byte for byte -
022000* same confirm-then-act shape as M0190-confirm-id-number.
022100 D0100-LOGIN-I.
022200
022300     MOVE LC-USERNAME            TO TAB-SEARCH-USERNAME
022400     COPY COPYLIB-TABFIND.
022500
022600     IF TAB-HOLDER-NOTFOUND
022700         MOVE '31'                 TO WC-RESULT-CODE
022800         MOVE 'NO SUCH HOLDER'     TO WC-RESULT-TEXT
022900         GO TO D0100-LOGIN-F
023000     END-IF
023100
023200     IF TBL-PASSWORD(HX) NOT = LC-PASSWORD
023300         MOVE '32'                 TO WC-RESULT-CODE
023400         MOVE 'PASSWORD DOES NOT MATCH'
023500             TO WC-RESULT-TEXT
023600         GO TO D0100-LOGIN-F
023700     END-IF
023800
023900     MOVE '00'                   TO WC-RESULT-CODE
024000     MOVE 'LOGIN OK'             TO WC-RESULT-TEXT
024100     .
024200 D0100-LOGIN-F.
024300     EXIT.
024400
024500***********************************************************
024600* E0100 - combined login-or-register, for the overnight feed
024700* that does not know ahead of time whether the username it
024800* was handed is already a holder.  Try the login path
024900* first; a holder that does not exist yet falls through to
025000* register instead of being bounced back to the caller.
025100 E0100-COMBINED-I.
025200
025300     MOVE LC-USERNAME            TO TAB-SEARCH-USERNAME
025400     COPY COPYLIB-TABFIND.
025500
025600     IF TAB-HOLDER-FOUND
025700         PERFORM D0100-LOGIN-I THRU D0100-LOGIN-F
025800     ELSE
025900         PERFORM C0100-REGISTER-I THRU C0100-REGISTER-F
026000     END-IF
026100     .
026200 E0100-COMBINED-F.
026300     EXIT.
026400
026500***********************************************************
026600* F0100 - log off.  The holder table is untouched; this job
026700* keeps no session state of its own, so logging off just
026800* hands back a clean acknowledgement.
026900 F0100-LOGOUT-I.
027000
027100     MOVE '00'                   TO WC-RESULT-CODE
027200     MOVE 'LOGGED OUT'           TO WC-RESULT-TEXT
027300     .
027400 F0100-LOGOUT-F.
027500     EXIT.
027600
027700***********************************************************
027800* in-memory keyed store - insert/overwrite a holder row.
027900* PERFORM Z0910-TABSAVE-I THRU Z0930-TAB-SHIFT-DOWN-F from
028000* above once TAB-SEARCH-USERNAME/TAB-HOLDER-FOUND and
028100* W-NEW-HOLDER are set up.
028200 COPY COPYLIB-TABSAVE.
028300
028400***********************************************************
028500 Z0900-ERROR-ROUTINE.
028600
028700     COPY COPYLIB-Z0900-ERROR-ROUTINE.
028800     .
