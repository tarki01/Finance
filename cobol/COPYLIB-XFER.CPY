000100****************************************************************
000200* COPYLIB-XFER.CPY
000300* Transfer request - a one-shot work record passed between
000400* the caller and LDGPOST G0100-TRANSFER-I.  Not stored on the
000500* master file; it lives only as long as the one transfer.
000600****************************************************************
000700
000800 01  TRANSFER-REQUEST.
000900     05  XFER-FROM-USERNAME       PIC X(30).
001000     05  XFER-TO-USERNAME         PIC X(30).
001100     05  XFER-AMOUNT              PIC S9(9)V99 COMP-3.
001200     05  XFER-DESC                PIC X(60).
001300     05  XFER-DESC-DEFAULTED      PIC X(1).
001400         88  XFER-DESC-WAS-BLANK       VALUE 'Y'.
001500     05  FILLER                   PIC X(9).
