000100****************************************************************
000200* COPYLIB-HOLDTAB.CPY
000300* In-memory keyed store for the ledger master file.  The whole
000400* master file is read into HOLDER-TABLE at job start (see
000500* LDGFILE B0100-LOAD-MASTER-I), kept sorted ascending on
000600* TBL-USERNAME so SEARCH ALL can find a holder directly, and
000700* rewritten whole at job end.  COPY into WORKING-STORAGE.
000800*
000900* 1998-11-30 rdy  Y2K review - table fields already 4-digit
001000*                 year/full date, no change required.
001100****************************************************************
001200
001300 01  HOLDER-COUNT                    PIC S9(4) COMP VALUE ZERO.
001400
001500 01  HOLDER-TABLE.
001600     05  TBL-HOLDER OCCURS 1 TO 300 TIMES
001700         DEPENDING ON HOLDER-COUNT
001800         ASCENDING KEY IS TBL-USERNAME
001900         INDEXED BY HX.
002000*        TBL-CREDENTIALS-R gives a flat 60-byte view of the
002100*        username+password pair for the one-shot blank test
002200*        in LDGAUTH B0100-VALIDATE-CREDS-I.
002300         10  TBL-CREDENTIALS.
002400             15  TBL-USERNAME         PIC X(30).
002500             15  TBL-PASSWORD         PIC X(30).
002600         10  TBL-CREDENTIALS-R REDEFINES TBL-CREDENTIALS
002700             PIC X(60).
002800         10  TBL-COUNTS.
002900             15  TBL-ENTRY-COUNT      PIC 9(4).
003000             15  TBL-BUDGET-COUNT     PIC 9(4).
003100         10  TBL-COUNTS-R REDEFINES TBL-COUNTS
003200             PIC 9(8).
003300*        TBL-LEDGER-ENTRIES - raw postings, insertion order.
003400         10  TBL-LEDGER-ENTRIES OCCURS 500 TIMES
003500             INDEXED BY LX.
003600             15  TLE-AMOUNT           PIC S9(9)V99 COMP-3.
003700             15  TLE-CATEGORY         PIC X(30).
003800             15  TLE-ENTRY-TYPE       PIC X(1).
003900                 88  TLE-INCOME-ENTRY      VALUE 'Y'.
004000                 88  TLE-OUTCOME-ENTRY     VALUE 'N'.
004100             15  TLE-ENTRY-TS.
004200                 20  TLE-ENTRY-DATE        PIC 9(8).
004300                 20  TLE-ENTRY-TIME        PIC 9(6).
004400             15  TLE-ENTRY-TS-NUM REDEFINES TLE-ENTRY-TS
004500                 PIC 9(14).
004600             15  FILLER               PIC X(5).
004700*        TBL-BUDGETS - kept sorted ascending by TBG-CATEGORY.
004800         10  TBL-BUDGETS OCCURS 100 TIMES
004900             ASCENDING KEY IS TBG-CATEGORY
005000             INDEXED BY BX.
005100             15  TBG-CATEGORY         PIC X(30).
005200             15  TBG-LIMIT            PIC S9(9)V99 COMP-3.
005300             15  FILLER               PIC X(4).
005400         10  FILLER               PIC X(10).
005500
005600*        Work area shared by COPYLIB-TABFIND/TABSAVE.
005700 01  TAB-WORK-AREA.
005800     05  TAB-SEARCH-USERNAME      PIC X(30).
005900     05  TAB-FOUND-SW             PIC X(1)    VALUE 'N'.
006000         88  TAB-HOLDER-FOUND           VALUE 'Y'.
006100         88  TAB-HOLDER-NOTFOUND        VALUE 'N'.
006200     05  TAB-INS-IDX              PIC S9(4) COMP.
006300     05  TAB-SUB1                 PIC S9(4) COMP.
006400     05  TAB-SUB2                 PIC S9(4) COMP.
006500
006600*        W-NEW-HOLDER - staging area the caller fills in
006700*        before PERFORM Z0910-TABSAVE-I THRU
006800*        Z0930-TAB-SHIFT-DOWN-F.  Same byte layout as one
006900*        TBL-HOLDER row so the MOVE in Z0910-TABSAVE-I
007000*        carries every field across in one shot.
007100 01  W-NEW-HOLDER.
007200     05  WNH-CREDENTIALS.
007300         10  WNH-USERNAME         PIC X(30).
007400         10  WNH-PASSWORD         PIC X(30).
007500     05  WNH-COUNTS.
007600         10  WNH-ENTRY-COUNT      PIC 9(4).
007700         10  WNH-BUDGET-COUNT     PIC 9(4).
007800     05  WNH-LEDGER-ENTRIES OCCURS 500 TIMES
007900         INDEXED BY WNH-LX.
008000         10  WNH-AMOUNT           PIC S9(9)V99 COMP-3.
008100         10  WNH-CATEGORY         PIC X(30).
008200         10  WNH-ENTRY-TYPE       PIC X(1).
008300         10  WNH-ENTRY-TS.
008400             15  WNH-ENTRY-DATE        PIC 9(8).
008500             15  WNH-ENTRY-TIME        PIC 9(6).
008600         10  FILLER               PIC X(5).
008700     05  WNH-BUDGETS OCCURS 100 TIMES
008800         INDEXED BY WNH-BX.
008900         10  WNH-BUDGET-CATEGORY  PIC X(30).
009000         10  WNH-BUDGET-LIMIT     PIC S9(9)V99 COMP-3.
009100         10  FILLER               PIC X(4).
009200     05  FILLER               PIC X(10).
