000100*
000200* Procedure text for the in-memory keyed store - FIND.
000300* Caller moves the username to look up into
000400* TAB-SEARCH-USERNAME before the PERFORM, then tests
000500* TAB-HOLDER-FOUND / TAB-HOLDER-NOTFOUND.  On a found hit HX
000600* points at TBL-HOLDER(HX) for the rest of the paragraph.
000700* Put this file in the /COPYLIB directory.
000800*
000900* 2011-06-02 pb  Rewritten against HOLDER-TABLE - was a
001000*                single-record lookup against the prior
001100*                storage mechanism in the old version of
001200*                this member.
001300
001400     SET TAB-HOLDER-NOTFOUND TO TRUE
001500     IF HOLDER-COUNT > ZERO
001600         SEARCH ALL TBL-HOLDER
001700             AT END
001800                 SET TAB-HOLDER-NOTFOUND TO TRUE
001900             WHEN TBL-USERNAME(HX) = TAB-SEARCH-USERNAME
002000                 SET TAB-HOLDER-FOUND TO TRUE
002100         END-SEARCH
002200     END-IF
