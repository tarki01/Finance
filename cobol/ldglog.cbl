000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. LDGLOG.
000400 AUTHOR. B. KARLSSON.
000500 INSTALLATION. PBS.
000600 DATE-WRITTEN. 1984-06-12.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900***********************************************************
001000*
001100* Purpose: append one warning/notice line to the ledger
001200*          job's running log.  CALLed the way the prior
001300*          mechanism's error handler used to be CALLed -
001400*          every caller just hands us a line of text, we
001500*          stamp it with the time and write it, no
001600*          questions asked.
001700*
001800* Change log
001900* ----------
002000* 1984-06-12 bk  001  Initial version - logs status-code
002100*                     trace lines for the sign-on menu.
002200* 1985-02-03 bk  007  Added centihundredths to the time
002300*                     stamp - two calls a second apart were
002400*                     landing on the same second and the
002500*                     lines read out of order in the file.
002600* 1987-09-21 pb  014  OPEN EXTEND was failing the first time
002700*                     the log did not exist yet.  Added a
002800*                     one-time CREATE step ahead of EXTEND.
002900* 1991-04-30 sa  026  Record widened for the longer table
003000*                     names the new billing module uses.
003100* 1994-11-08 pb  031  Severity code added (WARN/INFO) so the
003200*                     night operator can grep for WARN.
003300* 1998-12-01 bk  039  Year 2000 review - FC-YYYY already
003400*                     4 digits, WN-YEAR already PIC 9(4).
003500*                     No change required for century
003600*                     rollover; re-tested with a 1999/2000
003700*                     boundary date forced in the debugger.
003800* 2003-07-14 sa  048  Re-pointed at the ledger posting and
003900*                     authentication jobs - no more of the
004000*                     prior lookup mechanism on this box,
004100*                     log is plain notices now.
004200* 2009-02-17 pb  055  Hooked up to Z0900-error-routine so
004300*                     every program's file-status errors
004400*                     land in one place.
004500***********************************************************
004600 ENVIRONMENT DIVISION.
004700*----------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS LDG-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
005200     UPSI-0 ON STATUS IS LDGLOG-TRACE-ON
005300         OFF STATUS IS LDGLOG-TRACE-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT OPTIONAL LDGLOGFILE
005700         ASSIGN TO LDGLOGF
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900***********************************************************
006000 DATA DIVISION.
006100*----------------------------------------------------------
006200 FILE SECTION.
006300 FD  LDGLOGFILE.
006400 01  FD-LDGLOG-POST.
006500     03  FC-YYYY                 PIC X(4).
006600     03  FC-SEP-1                PIC X.
006700     03  FC-MM                   PIC X(2).
006800     03  FC-SEP-2                PIC X.
006900     03  FC-DD                   PIC X(2).
007000     03  FC-SEP-3                PIC X.
007100     03  FC-HH                   PIC X(2).
007200     03  FC-SEP-4                PIC X.
007300     03  FC-MIN                  PIC X(2).
007400     03  FC-SEP-5                PIC X.
007500     03  FC-SS                   PIC X(2).
007600     03  FC-SEP-6                PIC X.
007700     03  FC-SEVERITY             PIC X(4).
007800     03  FC-SEP-7                PIC X.
007900     03  FC-LOG-TEXT             PIC X(80).
008000     03  FILLER                  PIC X(5).
008100 01  FD-LDGLOG-POST-R REDEFINES FD-LDGLOG-POST
008200     PIC X(110).
008300
008400 WORKING-STORAGE SECTION.
008500*----------------------------------------------------------
008600 01  WR-TIMESTAMP.
008700     03  WR-DATE-PART.
008800         05  WN-YEAR              PIC 9(4) VALUE ZERO.
008900         05  WN-MONTH             PIC 9(2) VALUE ZERO.
009000         05  WN-DAY               PIC 9(2) VALUE ZERO.
009100     03  WR-TIME-PART.
009200         05  WN-HOUR              PIC 9(2) VALUE ZERO.
009300         05  WN-MINUTE            PIC 9(2) VALUE ZERO.
009400         05  WN-SECOND            PIC 9(2) VALUE ZERO.
009500         05  WN-HUNDREDTH         PIC 9(2) VALUE ZERO.
009600 01  WR-TIMESTAMP-NUM REDEFINES WR-TIMESTAMP
009700     PIC 9(16).
009800
009900 01  WC-SEVERITY-CODE        PIC X(4)    VALUE 'WARN'.
010000
010100 01  WC-MSG-WORK.
010200     05  WC-MSG-TEXT          PIC X(80)   VALUE SPACE.
010300 01  WC-MSG-WORK-R REDEFINES WC-MSG-WORK.
010400     05  WC-MSG-TEXT-FIRST40  PIC X(40).
010500     05  WC-MSG-TEXT-LAST40   PIC X(40).
010600
010700 01  W9-REC-COUNT            PIC S9(4) COMP VALUE ZERO.
010800
010900 LINKAGE SECTION.
011000*----------------------------------------------------------
011100 01  LC-LOG-TEXT              PIC X(80).
011200***********************************************************
011300 PROCEDURE DIVISION USING LC-LOG-TEXT.
011400 000-LDGLOG-I.
011500
011600     PERFORM A0100-GET-TIMESTAMP-I THRU A0100-GET-TIMESTAMP-F
011700     PERFORM A0200-WRITE-LOG-LINE-I THRU A0200-WRITE-LOG-LINE-F
011800
011900     GO TO 000-LDGLOG-F
012000     .
012100 000-LDGLOG-F.
012200     EXIT PROGRAM.
012300
012400***********************************************************
012500 A0100-GET-TIMESTAMP-I.
012600
012700     ACCEPT WR-DATE-PART FROM DATE YYYYMMDD
012800     ACCEPT WR-TIME-PART FROM TIME
012900     .
013000 A0100-GET-TIMESTAMP-F.
013100     EXIT.
013200
013300***********************************************************
013400 A0200-WRITE-LOG-LINE-I.
013500
013600     OPEN EXTEND LDGLOGFILE
013700
013800     MOVE WN-YEAR                   TO FC-YYYY
013900     MOVE '-'                       TO FC-SEP-1
014000     MOVE WN-MONTH                  TO FC-MM
014100     MOVE '-'                       TO FC-SEP-2
014200     MOVE WN-DAY                    TO FC-DD
014300     MOVE 'T'                       TO FC-SEP-3
014400     MOVE WN-HOUR                   TO FC-HH
014500     MOVE ':'                       TO FC-SEP-4
014600     MOVE WN-MINUTE                 TO FC-MIN
014700     MOVE ':'                       TO FC-SEP-5
014800     MOVE WN-SECOND                 TO FC-SS
014900     MOVE ','                       TO FC-SEP-6
015000     MOVE WC-SEVERITY-CODE          TO FC-SEVERITY
015100     MOVE '|'                       TO FC-SEP-7
015200     MOVE LC-LOG-TEXT               TO FC-LOG-TEXT
015300
015400     WRITE FD-LDGLOG-POST
015500
015600     CLOSE LDGLOGFILE
015700
015800     ADD 1                          TO W9-REC-COUNT
015900     .
016000 A0200-WRITE-LOG-LINE-F.
016100     EXIT.
