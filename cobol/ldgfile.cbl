000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. LDGFILE.
000400 AUTHOR. S. SPRUDZS.
000500 INSTALLATION. PBS.
000600 DATE-WRITTEN. 1983-04-11.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900***********************************************************
001000*
001100* Purpose: holder-master persistence for the ledger job.
001200*          CALLed with a two-digit operation code, same
001300*          calling convention as LDGAUTH and LDGPOST - this
001400*          is the oldest of the three, lifted off the main
001500*          hub's old init/process/exit skeleton back when
001600*          that hub still talked to the prior storage
001700*          mechanism directly.  Loads the master file into
001800*          HOLDER-TABLE at job start, rewrites it whole at
001900*          job end, exports/imports one holder to/from a
002000*          JSON interchange file, and writes a timestamped
002100*          backup copy.  The table itself is not ours - it
002200*          lives in the batch job step that drives all
002300*          three programs and is passed down to each of
002400*          us by reference, same as the working tables
002500*          used to travel the prior mechanism's chain of
002600*          calls.
002700*
002800* Change log
002900* ----------
003000* 1983-04-11 ss  001  Initial version - load and save only,
003100*                     lifted off the old main hub's init/
003200*                     exit skeleton, the prior open/close
003300*                     lookup replaced with plain sequential
003400*                     I-O.
003500* 1985-09-30 ss  006  Export-one-holder added for the
003600*                     overnight extract job.
003700* 1988-02-19 bk  010  Import-one-holder added - was a
003800*                     manual batch load run before this,
003900*                     now driven from the job step.
004000* 1990-11-07 ss  014  Overwrite confirmation added to
004100*                     import - a re-run of the nightly
004200*                     feed silently clobbered same-day
004300*                     signups before this.
004400* 1993-06-21 bk  018  Backup operation added - timestamped
004500*                     copy written ahead of the save step
004600*                     the old way the GIRO job kept its
004700*                     own trancode history file.
004800* 1996-04-02 ss  023  Blank-username and missing-extension
004900*                     checks added to import - a bad feed
005000*                     file went in unnoticed and posted
005100*                     under a blank holder.
005200* 1998-12-01 bk  027  Year 2000 review - backup timestamp is
005300*                     already 4-digit year.  No change
005400*                     required.
005500* 2002-08-14 ss  030  Table-full condition on load now
005600*                     warns instead of abending - the
005700*                     300-row ceiling was raised once
005800*                     already and will be again.
005900* 2009-02-17 bk  034  Re-pointed the error routine at
006000*                     LDGLOG instead of DISPLAY.
006100***********************************************************
006200 ENVIRONMENT DIVISION.
006300*----------------------------------------------------------
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS LDG-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
006800     UPSI-0 ON STATUS IS LDGFILE-TRACE-ON
006900         OFF STATUS IS LDGFILE-TRACE-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    the holder master - read whole at load, rewritten
007300*    whole at save.  OPTIONAL so a first-ever run with no
007400*    master file on file yet is not an abend.
007500     SELECT OPTIONAL MASTERFILE
007600         ASSIGN TO LDGMSTR
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WC-MASTER-FS.
007900
008000*    the JSON interchange file - one holder per file.  The
008100*    name is supplied by the caller at run time, so this is
008200*    an assign-to-dataname SELECT, not a fixed logical
008300*    name - same trick the old BG extract job used for its
008400*    date-stamped output file.
008500     SELECT OPTIONAL JSONFILE
008600         ASSIGN TO W9-JSON-FILENAME
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WC-JSON-FS.
008900
009000*    the timestamped backup copy - name built by us, not
009100*    the caller.
009200     SELECT OPTIONAL BACKUPFILE
009300         ASSIGN TO W9-BACKUP-FILENAME
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WC-BACKUP-FS.
009600***********************************************************
009700 DATA DIVISION.
009800*----------------------------------------------------------
009900 FILE SECTION.
010000*    three FDs, one record layout - COPYLIB-HOLDER's
010100*    ACCOUNT-HOLDER pasted in three times under three
010200*    names/prefixes by REPLACING, so there is still only
010300*    one place the holder record shape is maintained.
010400 FD  MASTERFILE.
010500 COPY COPYLIB-HOLDER REPLACING ACCOUNT-HOLDER BY
010600     MF-HOLDER-REC, ==AH-== BY ==MF-==.
010700
010800 FD  JSONFILE.
010900 COPY COPYLIB-HOLDER REPLACING ACCOUNT-HOLDER BY
011000     JF-HOLDER-REC, ==AH-== BY ==JF-==.
011100
011200 FD  BACKUPFILE.
011300 COPY COPYLIB-HOLDER REPLACING ACCOUNT-HOLDER BY
011400     BF-HOLDER-REC, ==AH-== BY ==BF-==.
011500***********************************************************
011600 WORKING-STORAGE SECTION.
011700*----------------------------------------------------------
011800*    working storage data for error routine
011900 COPY COPYLIB-Z0900-ERROR-WKSTG.
012000
012100 01  HEADLINE                PIC X(72)   VALUE ALL '-'.
012200
012300*    file status field and its 88s - the split view below
012400*    is REDEFINES #1 of this program, same class/detail-
012500*    digit split the old BG reader used on its status.
012600 01  WC-MASTER-FS            PIC X(2)  VALUE SPACE.
012700     88  MASTER-FS-OK                  VALUE '00'.
012800     88  MASTER-FS-EOF                  VALUE '10'.
012900     88  MASTER-FS-NOTFOUND             VALUE '35'.
013000 01  WC-MASTER-FS-R REDEFINES WC-MASTER-FS.
013100     05  WC-MASTER-FS-CAT     PIC X(1).
013200     05  WC-MASTER-FS-DTL     PIC X(1).
013300 01  WC-JSON-FS               PIC X(2)  VALUE SPACE.
013400     88  JSON-FS-OK                     VALUE '00'.
013500     88  JSON-FS-EOF                     VALUE '10'.
013600     88  JSON-FS-NOTFOUND                VALUE '35'.
013700 01  WC-BACKUP-FS             PIC X(2)  VALUE SPACE.
013800     88  BACKUP-FS-OK                    VALUE '00'.
013900
014000*    dynamic file-name work areas - W9-JSON-FILENAME is
014100*    the ASSIGN TO target for JSONFILE, W9-BACKUP-FILENAME
014200*    for BACKUPFILE, built fresh on every operation.
014300 01  W9-JSON-FILENAME        PIC X(60) VALUE SPACE.
014400 01  W9-BACKUP-FILENAME      PIC X(40) VALUE SPACE.
014500 01  W9-TIMESTAMP.
014600     05  W9-TS-DATE           PIC 9(8).
014700     05  W9-TS-TIME           PIC 9(6).
014800*    flat 14-digit view of the timestamp for the backup
014900*    filename build - REDEFINES #2 of this program.
015000 01  W9-TIMESTAMP-R REDEFINES W9-TIMESTAMP
015100     PIC 9(14).
015200
015300 01  W9-FNAME-LEN            PIC S9(4) COMP VALUE ZERO.
015400 01  W9-EXT-START            PIC S9(4) COMP VALUE ZERO.
015500 01  W9-SUB1                 PIC S9(4) COMP VALUE ZERO.
015600
015700*    load work area - flat count of rows actually read,
015800*    kept separate from HOLDER-COUNT until the read loop
015900*    confirms none were rejected for a full table.
016000 01  W9-ROWS-READ            PIC S9(4) COMP VALUE ZERO.
016100
016200*    the result code is a flat view and a split view of
016300*    the same byte string - REDEFINES #3 of this program.
016400 01  WR-RESULT-GROUP.
016500     05  WC-RESULT-CODE          PIC X(2)  VALUE SPACE.
016600     05  WC-RESULT-TEXT          PIC X(60) VALUE SPACE.
016700 01  WR-RESULT-FLAT REDEFINES WR-RESULT-GROUP
016800     PIC X(62).
016900***********************************************************
017000 LINKAGE SECTION.
017100*----------------------------------------------------------
017200 01  LC-OPERATION             PIC X(2).
017300 01  LC-USERNAME              PIC X(30).
017400 01  LC-JSON-FILENAME         PIC X(60).
017500 01  LC-OVERWRITE-CONFIRM     PIC X(1).
017600     88  LC-OVERWRITE-YES            VALUE 'Y'.
017700 01  LC-RESULT-CODE           PIC X(2).
017800 01  LC-RESULT-TEXT           PIC X(60).
017900
018000* Ledger holder master table - owned by the batch job step
018100* that drives us, passed down by reference the same way the
018200* prior mechanism's working tables used to travel its chain
018300* of calls.
018400 COPY COPYLIB-HOLDTAB.
018500***********************************************************
018600 PROCEDURE DIVISION USING LC-OPERATION LC-USERNAME
018700         LC-JSON-FILENAME LC-OVERWRITE-CONFIRM
018800         LC-RESULT-CODE LC-RESULT-TEXT
018900         HOLDER-COUNT HOLDER-TABLE.
019000 0000-LDGFILE-I.
019100
019200*    current source file to error handler
019300     MOVE 'LDGFILE'             TO WC-MSG-SRCFILE
019400     MOVE SPACE                 TO WR-RESULT-GROUP
019500
019600     EVALUATE LC-OPERATION
019700         WHEN '10'
019800             PERFORM B0100-LOAD-MASTER-I THRU B0100-LOAD-MASTER-F
019900         WHEN '20'
020000             PERFORM C0100-SAVE-MASTER-I THRU C0100-SAVE-MASTER-F
020100         WHEN '30'
020200             PERFORM D0100-EXPORT-HOLDER-I
020300                 THRU D0100-EXPORT-HOLDER-F
020400         WHEN '40'
020500             PERFORM E0100-IMPORT-HOLDER-I
020600                 THRU E0100-IMPORT-HOLDER-F
020700         WHEN '50'
020800             PERFORM F0100-BACKUP-MASTER-I THRU F0100-BACKUP-MASTER-F
020900         WHEN OTHER
021000             MOVE '99'               TO WC-RESULT-CODE
021100             MOVE 'UNKNOWN LDGFILE OPERATION CODE'
021200                 TO WC-RESULT-TEXT
021300     END-EVALUATE
021400
021500     MOVE WC-RESULT-CODE        TO LC-RESULT-CODE
021600     MOVE WC-RESULT-TEXT        TO LC-RESULT-TEXT
021700     GOBACK.
021800***********************************************************
021900* B0100 - load the master file whole into HOLDER-TABLE.
022000* Trusts the file to already be in ascending TBL-USERNAME
022100* order (that is how C0100 always writes it) and appends
022200* rows directly, rather than re-running TABSAVE's insert-
022300* sorted logic row by row for nothing.
022400 B0100-LOAD-MASTER-I.
022500
022600     MOVE ZERO                  TO HOLDER-COUNT W9-ROWS-READ
022700     OPEN INPUT MASTERFILE
022800     IF NOT MASTER-FS-OK AND NOT MASTER-FS-NOTFOUND
022900         MOVE WC-MASTER-FS-R        TO WC-MSG-FSTATUS
023000         MOVE 'B0100-LOAD-MASTER-I' TO WC-MSG-PARA
023100         PERFORM Z0900-ERROR-ROUTINE
023200         MOVE '91'               TO WC-RESULT-CODE
023300         MOVE 'MASTER FILE WOULD NOT OPEN'
023400             TO WC-RESULT-TEXT
023500         GO TO B0100-LOAD-MASTER-F
023600     END-IF
023700
023800*    a first-ever run starts from an empty table - not an
023900*    error, same as a brand-new holder's AH-LEDGER-ENTRIES
024000*    starting with zero rows.
024100     IF MASTER-FS-NOTFOUND
024200         MOVE '00'               TO WC-RESULT-CODE
024300         MOVE 'MASTER FILE NOT ON FILE - EMPTY TABLE'
024400             TO WC-RESULT-TEXT
024500         GO TO B0100-LOAD-MASTER-F
024600     END-IF
024700
024800     PERFORM B0110-READ-ONE-ROW-I THRU B0110-READ-ONE-ROW-F
024900     PERFORM B0120-STORE-ONE-ROW-I THRU B0120-STORE-ONE-ROW-F
025000         UNTIL MASTER-FS-EOF OR W9-ROWS-READ > 300
025100     CLOSE MASTERFILE
025200
025300     IF W9-ROWS-READ > 300
025400         MOVE '01'               TO WC-RESULT-CODE
025500         MOVE 'MASTER FILE HAD MORE THAN 300 ROWS - TRUNCATED'
025600             TO WC-RESULT-TEXT
025700         PERFORM B0130-WARN-TRUNCATED-I THRU B0130-WARN-TRUNCATED-F
025800     ELSE
025900         MOVE '00'               TO WC-RESULT-CODE
026000         MOVE 'MASTER FILE LOADED'  TO WC-RESULT-TEXT
026100     END-IF
026200     .
026300
026400 B0110-READ-ONE-ROW-I.
026500     READ MASTERFILE
026600         AT END
026700             MOVE '10'               TO WC-MASTER-FS
026800     END-READ.
026900 B0110-READ-ONE-ROW-F.
027000     EXIT.
027100
027200 B0120-STORE-ONE-ROW-I.
027300     IF NOT MASTER-FS-EOF
027400         ADD 1                   TO W9-ROWS-READ
027500         IF W9-ROWS-READ <= 300
027600             ADD 1                   TO HOLDER-COUNT
027700             MOVE MF-HOLDER-REC      TO TBL-HOLDER(HOLDER-COUNT)
027800         END-IF
027900         PERFORM B0110-READ-ONE-ROW-I THRU B0110-READ-ONE-ROW-F
028000     END-IF.
028100 B0120-STORE-ONE-ROW-F.
028200     EXIT.
028300
028400 B0130-WARN-TRUNCATED-I.
028500     MOVE SPACE                 TO wc-log-text
028600     STRING 'REJECTED:'            DELIMITED BY SIZE
028700         'MASTER FILE ROW COUNT OVER 300, REST DROPPED'
028800             DELIMITED BY SIZE
028900         INTO wc-log-text
029000     END-STRING
029100     CALL 'LDGLOG' USING wc-log-text.
029200 B0130-WARN-TRUNCATED-F.
029300     EXIT.
029400 B0100-LOAD-MASTER-F.
029500     EXIT.
029600***********************************************************
029700* C0100 - rewrite the master file whole from HOLDER-TABLE.
029800* An empty table is never written - skip with a warning
029900* instead, same as the overnight feed used to warn rather
030000* than truncate the file on a zero-row extract.
030100 C0100-SAVE-MASTER-I.
030200
030300     IF HOLDER-COUNT = ZERO
030400         PERFORM C0110-WARN-EMPTY-I THRU C0110-WARN-EMPTY-F
030500         MOVE '01'               TO WC-RESULT-CODE
030600         MOVE 'HOLDER TABLE EMPTY - SAVE SKIPPED'
030700             TO WC-RESULT-TEXT
030800         GO TO C0100-SAVE-MASTER-F
030900     END-IF
031000
031100     OPEN OUTPUT MASTERFILE
031200     IF NOT MASTER-FS-OK
031300         MOVE WC-MASTER-FS-R        TO WC-MSG-FSTATUS
031400         MOVE 'C0100-SAVE-MASTER-I' TO WC-MSG-PARA
031500         PERFORM Z0900-ERROR-ROUTINE
031600         MOVE '92'               TO WC-RESULT-CODE
031700         MOVE 'MASTER FILE WOULD NOT OPEN FOR SAVE'
031800             TO WC-RESULT-TEXT
031900         GO TO C0100-SAVE-MASTER-F
032000     END-IF
032100
032200     PERFORM C0120-WRITE-ONE-ROW-I THRU C0120-WRITE-ONE-ROW-F
032300         VARYING W9-SUB1 FROM 1 BY 1
032400         UNTIL W9-SUB1 > HOLDER-COUNT
032500     CLOSE MASTERFILE
032600     MOVE '00'                  TO WC-RESULT-CODE
032700     MOVE 'MASTER FILE SAVED'   TO WC-RESULT-TEXT
032800     .
032900
033000 C0110-WARN-EMPTY-I.
033100     MOVE SPACE                 TO wc-log-text
033200     STRING 'REJECTED:'            DELIMITED BY SIZE
033300         'MASTER FILE SAVE SKIPPED, HOLDER TABLE IS EMPTY'
033400             DELIMITED BY SIZE
033500         INTO wc-log-text
033600     END-STRING
033700     CALL 'LDGLOG' USING wc-log-text.
033800 C0110-WARN-EMPTY-F.
033900     EXIT.
034000
034100 C0120-WRITE-ONE-ROW-I.
034200     MOVE TBL-HOLDER(W9-SUB1)   TO MF-HOLDER-REC
034300     WRITE MF-HOLDER-REC.
034400 C0120-WRITE-ONE-ROW-F.
034500     EXIT.
034600 C0100-SAVE-MASTER-F.
034700     EXIT.
034800***********************************************************
034900* D0100 - export one holder to a JSON interchange file.
035000* Filename defaults to USERNAME + '.json' when the caller
035100* leaves LC-JSON-FILENAME blank.
035200 D0100-EXPORT-HOLDER-I.
035300
035400     MOVE LC-USERNAME           TO TAB-SEARCH-USERNAME
035500     COPY COPYLIB-TABFIND.
035600     IF TAB-HOLDER-NOTFOUND
035700         MOVE '21'               TO WC-RESULT-CODE
035800         MOVE 'HOLDER NOT FOUND FOR EXPORT'
035900             TO WC-RESULT-TEXT
036000         GO TO D0100-EXPORT-HOLDER-F
036100     END-IF
036200
036300     MOVE LC-JSON-FILENAME      TO W9-JSON-FILENAME
036400     IF W9-JSON-FILENAME = SPACE
036500         MOVE SPACE              TO W9-JSON-FILENAME
036600         STRING LC-USERNAME         DELIMITED BY SPACE
036700             '.json'                 DELIMITED BY SIZE
036800             INTO W9-JSON-FILENAME
036900         END-STRING
037000     END-IF
037100
037200     OPEN OUTPUT JSONFILE
037300     IF NOT JSON-FS-OK
037400         MOVE WC-JSON-FS            TO WC-MSG-FSTATUS
037500         MOVE 'D0100-EXPORT-HOLDER-I' TO WC-MSG-PARA
037600         PERFORM Z0900-ERROR-ROUTINE
037700         MOVE '93'               TO WC-RESULT-CODE
037800         MOVE 'JSON FILE WOULD NOT OPEN FOR EXPORT'
037900             TO WC-RESULT-TEXT
038000         GO TO D0100-EXPORT-HOLDER-F
038100     END-IF
038200
038300     MOVE TBL-HOLDER(HX)        TO JF-HOLDER-REC
038400     WRITE JF-HOLDER-REC
038500     CLOSE JSONFILE
038600     MOVE '00'                  TO WC-RESULT-CODE
038700     MOVE 'HOLDER EXPORTED'     TO WC-RESULT-TEXT
038800     .
038900 D0100-EXPORT-HOLDER-F.
039000     EXIT.
039100***********************************************************
039200* E0100 - import one holder from a JSON interchange file.
039300* Rejects a missing/badly-named file and a blank decoded
039400* username before it ever touches HOLDER-TABLE; a collision
039500* on USERNAME is only replaced with LC-OVERWRITE-CONFIRM
039600* set to 'Y', same confirm-before-clobber rule the old
039700* M0190 existence check was built to enforce.
039800 E0100-IMPORT-HOLDER-I.
039900
040000     MOVE LC-JSON-FILENAME      TO W9-JSON-FILENAME
040100     INSPECT W9-JSON-FILENAME TALLYING W9-FNAME-LEN
040200         FOR CHARACTERS BEFORE INITIAL SPACE
040300     SUBTRACT 4                 FROM W9-FNAME-LEN GIVING W9-EXT-START
040400
040500     IF W9-FNAME-LEN = ZERO
040600         OR W9-EXT-START < 1
040700         OR W9-JSON-FILENAME(W9-EXT-START:5) NOT = '.json'
040800         MOVE '31'               TO WC-RESULT-CODE
040900         MOVE 'IMPORT FILENAME MISSING OR NOT .JSON'
041000             TO WC-RESULT-TEXT
041100         GO TO E0100-IMPORT-HOLDER-F
041200     END-IF
041300
041400     OPEN INPUT JSONFILE
041500     IF NOT JSON-FS-OK
041600         MOVE '31'               TO WC-RESULT-CODE
041700         MOVE 'IMPORT FILE NOT ON FILE'
041800             TO WC-RESULT-TEXT
041900         GO TO E0100-IMPORT-HOLDER-F
042000     END-IF
042100     READ JSONFILE
042200         AT END
042300             MOVE '10'               TO WC-JSON-FS
042400     END-READ
042500     CLOSE JSONFILE
042600
042700     IF JSON-FS-EOF
042800         MOVE '31'               TO WC-RESULT-CODE
042900         MOVE 'IMPORT FILE WAS EMPTY'
043000             TO WC-RESULT-TEXT
043100         GO TO E0100-IMPORT-HOLDER-F
043200     END-IF
043300
043400     IF JF-USERNAME = SPACE
043500         MOVE '32'               TO WC-RESULT-CODE
043600         MOVE 'DECODED HOLDER HAS A BLANK USERNAME'
043700             TO WC-RESULT-TEXT
043800         GO TO E0100-IMPORT-HOLDER-F
043900     END-IF
044000
044100*    a JSON file built by hand may leave the ledger/budget
044200*    counts blank - an empty ledger is a fair default.
044300     IF JF-ENTRY-COUNT NOT NUMERIC
044400         MOVE ZERO               TO JF-ENTRY-COUNT
044500     END-IF
044600     IF JF-BUDGET-COUNT NOT NUMERIC
044700         MOVE ZERO               TO JF-BUDGET-COUNT
044800     END-IF
044900
045000     MOVE JF-USERNAME           TO TAB-SEARCH-USERNAME
045100     COPY COPYLIB-TABFIND.
045200     IF TAB-HOLDER-FOUND AND NOT LC-OVERWRITE-YES
045300         MOVE '33'               TO WC-RESULT-CODE
045400         MOVE 'USERNAME EXISTS - OVERWRITE NOT CONFIRMED'
045500             TO WC-RESULT-TEXT
045600         GO TO E0100-IMPORT-HOLDER-F
045700     END-IF
045800
045900     MOVE JF-HOLDER-REC         TO W-NEW-HOLDER
046000     PERFORM Z0910-TABSAVE-I THRU Z0930-TAB-SHIFT-DOWN-F
046100     MOVE '00'                  TO WC-RESULT-CODE
046200     MOVE 'HOLDER IMPORTED'     TO WC-RESULT-TEXT
046300     .
046400 E0100-IMPORT-HOLDER-F.
046500     EXIT.
046600***********************************************************
046700* in-memory keyed store - insert/overwrite a holder row.
046800* PERFORM Z0910-TABSAVE-I THRU Z0930-TAB-SHIFT-DOWN-F from
046900* above once TAB-SEARCH-USERNAME/TAB-HOLDER-FOUND and
047000* W-NEW-HOLDER are set up.
047100 COPY COPYLIB-TABSAVE.
047200***********************************************************
047300* F0100 - timestamped backup of the whole master file.
047400* Filename is built from the run timestamp, never the
047500* caller's - it can never collide with LDGMSTR.
047600* Empty table skips with a warning, same as C0100.
047700 F0100-BACKUP-MASTER-I.
047800
047900     IF HOLDER-COUNT = ZERO
048000         PERFORM C0110-WARN-EMPTY-I THRU C0110-WARN-EMPTY-F
048100         MOVE '01'               TO WC-RESULT-CODE
048200         MOVE 'HOLDER TABLE EMPTY - BACKUP SKIPPED'
048300             TO WC-RESULT-TEXT
048400         GO TO F0100-BACKUP-MASTER-F
048500     END-IF
048600
048700     ACCEPT W9-TS-DATE FROM DATE YYYYMMDD
048800     ACCEPT W9-TS-TIME FROM TIME
048900     MOVE SPACE                 TO W9-BACKUP-FILENAME
049000     STRING 'backup_users_'        DELIMITED BY SIZE
049100         W9-TIMESTAMP-R             DELIMITED BY SIZE
049200         '.data'                    DELIMITED BY SIZE
049300         INTO W9-BACKUP-FILENAME
049400     END-STRING
049500
049600     OPEN OUTPUT BACKUPFILE
049700     IF NOT BACKUP-FS-OK
049800         MOVE WC-BACKUP-FS          TO WC-MSG-FSTATUS
049900         MOVE 'F0100-BACKUP-MASTER-I' TO WC-MSG-PARA
050000         PERFORM Z0900-ERROR-ROUTINE
050100         MOVE '94'               TO WC-RESULT-CODE
050200         MOVE 'BACKUP FILE WOULD NOT OPEN'
050300             TO WC-RESULT-TEXT
050400         GO TO F0100-BACKUP-MASTER-F
050500     END-IF
050600
050700     PERFORM F0110-WRITE-ONE-ROW-I THRU F0110-WRITE-ONE-ROW-F
050800         VARYING W9-SUB1 FROM 1 BY 1
050900         UNTIL W9-SUB1 > HOLDER-COUNT
051000     CLOSE BACKUPFILE
051100     MOVE '00'                  TO WC-RESULT-CODE
051200     MOVE 'BACKUP WRITTEN'      TO WC-RESULT-TEXT
051300     .
051400
051500 F0110-WRITE-ONE-ROW-I.
051600     MOVE TBL-HOLDER(W9-SUB1)   TO BF-HOLDER-REC
051700     WRITE BF-HOLDER-REC.
051800 F0110-WRITE-ONE-ROW-F.
051900     EXIT.
052000 F0100-BACKUP-MASTER-F.
052100     EXIT.
052200***********************************************************
052300 Z0900-ERROR-ROUTINE.
052400
052500     COPY COPYLIB-Z0900-ERROR-ROUTINE.
